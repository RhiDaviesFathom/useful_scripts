000100* FD - GF-CHZ-FILE
000200* SAMPLE CATCHMENT HAZARD OUTPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-CHZ-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfchz.cob".
