000100* SELECT - RESIDENTIAL OCCUPANCY/VULNERABILITY MAP (STATIC).
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-MCM-RES-FILE ASSIGN TO "GFMCMRES"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-MCMR-STATUS.
