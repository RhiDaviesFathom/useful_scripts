000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR MODEL DATA        *
000400*          FILES LIST OUTPUT               *
000500********************************************
000600*  GF010 WRITES ONE OF THESE PER MODEL-DATA FILE THAT THE
000700*  DOWNSTREAM LOSS-CALC STEP WILL NEED TO FETCH. NO HEADER
000800*  LINE AND NO TRAILER COUNT - JUST THE BARE LIST.
000900*
001000* 03/12/25 VBC - CREATED.
001100*
001200 01  GF-MODEL-FILE-RECORD.
001300     03  MDL-FILE-NAME         PIC X(64).
001400     03  FILLER                PIC X(16).
001500*
