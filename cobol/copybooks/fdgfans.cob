000100* FD - GF-QUESTION-FILE
000200* DOES-IT-FLOOD SINGLE LINE FREE-TEXT INPUT.
000300* 08/12/25 VBC - CREATED.
000400 FD  GF-QUESTION-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 01  GF-QUESTION-RECORD        PIC X(80).
