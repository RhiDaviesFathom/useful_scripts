000100********************************************
000200*                                          *
000300*  DISTINCT CATCHMENT-ID TABLE AND LOCAL  *
000400*     WORKING STORAGE FOR GF010 ONLY      *
000500********************************************
000600*  MOVED OUT OF WSGFTOT.COB - THAT COPYBOOK IS GF000'S,
000700*  THIS TABLE ONLY EXISTS TO DRIVE THE MODEL-FILES-LIST
000800*  REBUILD AND HAS NO BUSINESS BEING LOADED BY THE MAIN
000900*  KEYS-LOOKUP RUN.
001000*
001100* 08/12/25 VBC - CREATED.
001200* 09/12/25 VBC - CAT-FILE-BUILD REDEFINES DROPPED, STRING
001300*                STRAIGHT INTO MDL-FILE-NAME IS SIMPLER AND
001400*                IS HOW THE BASE-SET NAMES GET BUILT TOO.
001500*
001600 01  GF-CATCHMENT-SEEN.
001700     03  WS-SEEN-COUNT          PIC 9(4)     COMP VALUE ZERO.
001800     03  WS-SEEN-ENTRY          OCCURS 0 TO 2000 TIMES
001900                                 DEPENDING ON WS-SEEN-COUNT
002000                                 INDEXED BY WS-SEEN-IX.
002100         05  WS-SEEN-CATCHMENT-ID
002200                                PIC S9(8)
002300                                SIGN LEADING SEPARATE.
002400         05  FILLER             PIC X(04).
002500*
002600 01  GF-GF010-FILE-STATUS.
002700     03  GF-KEY-STATUS          PIC XX.
002800     03  GF-MDL-STATUS          PIC XX.
002900*
003000 01  GF-GF010-SWITCHES.
003100     03  WS-EOF-KEY-SW          PIC X        VALUE "N".
003200         88  WS-EOF-KEY                     VALUE "Y".
003300     03  WS-ALREADY-SEEN-SW     PIC X        VALUE "N".
003400         88  WS-ALREADY-SEEN                VALUE "Y".
003500*
003600 01  GF-GF010-TOTALS.
003700     03  WS-KEYS-IN             PIC 9(8)     COMP VALUE ZERO.
003800     03  WS-CATCHMENTS-FOUND    PIC 9(4)     COMP VALUE ZERO.
003900     03  WS-FILES-WRITTEN       PIC 9(4)     COMP VALUE ZERO.
004000 01  GF-GF010-TOTALS-FLAT REDEFINES GF-GF010-TOTALS.
004100*    SINGLE PACKED-DIGIT TRACE VIEW FOR THE -T RUN OPTION,
004200*    SAME IDEA AS GF095'S WS-RAW-PRODUCT-FLAT.
004300     03  WS-TOTALS-TRACE        PIC 9(16).
004400*
004500* --- NUMERIC-EDITED CATCHMENT ID FOR THE FILE-NAME STRING - THE
004600*     ID PRINTS WITH NO LEADING ZEROS OR SIGN, MATCHES THE
004700*     VENDOR'S PARQUET PATH NAMING.  LEADING BLANKS LEFT BY THE
004800*     Z-SUPPRESSION ARE SQUEEZED OUT INTO WS-CAT-ID-TEXT BEFORE
004900*     THE NAME GETS BUILT, SAME TRIM IDIOM AS WW041 IN GF000. ---
005000*
005100 01  WED-CAT-FILE-ID             PIC Z(7)9.
005200 01  WED-CAT-FILE-ID-DIGITS REDEFINES WED-CAT-FILE-ID.
005300     03  WD-CAT-FILE-DIGIT      PIC X        OCCURS 8.
005400*
005500 01  WS-CAT-ID-TEXT              PIC X(8)     VALUE SPACES.
005600 01  WS-CAT-ID-TEXT-NUM REDEFINES WS-CAT-ID-TEXT.
005700*    RIGHT-JUSTIFIED NUMERIC VIEW ONCE THE ID HAS BEEN
005800*    TRIMMED AND RE-PACKED - KEPT FOR THE -T DISPLAY.
005900     03  WS-CAT-ID-VALUE        PIC 9(8).
006000 01  WS-CAT-ID-LEN               PIC 9(2)     COMP VALUE ZERO.
006100*
006200 77  WS-SEEN-SUB                 PIC 9(4)     COMP VALUE ZERO.
006300 77  WS-TRIM-IX                  PIC 9(2)     COMP VALUE ZERO.
006400*
