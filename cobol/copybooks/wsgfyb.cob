000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR YEAR-BUILT        *
000400*       CATEGORY TABLE (STATIC)            *
000500********************************************
000600*  EXACT-MATCH KEY ON YB-YEAR - KEEPS THE RESIDENTIAL
000700*  BUILDING-CATEGORY LOOKUP OFF EMP... SORRY, OFF THE
000800*  MAIN LINE (THIS FILE GREW OUT OF THE PAYROLL TABLE
000900*  HANDLING HABITS, SMALL KEYED TABLES IN MEMORY).
001000*
001100* 25/11/25 VBC - CREATED.
001200* 22/12/25 VBC - THE TWO IN-LINE REMARKS BELOW WERE SITTING IN
001210*                AREA B, NOT COLUMN 7 - MOVED THEM ABOVE THEIR
001220*                FIELDS, GNUCOBOL WAS TREATING THEM AS PART OF
001230*                THE ENTRY.
001300 01  GF-YEARBUILT-RECORD.
001400*    CONSTRUCTION YEAR, EXACT MATCH
001500     03  YB-YEAR               PIC 9(4).
001600*    YEAR-BUILT CATEGORY LABEL
001700     03  YB-CATEGORY           PIC X(12).
001800     03  FILLER                PIC X(04).
001900*
002000*  NO TRAILING FILLER ON THIS GROUP - THE TABLE ENTRY IS THE
002100*  LAST ITEM UNDER AN OCCURS DEPENDING ON, NOTHING CAN FOLLOW IT.
002200 01  GF-YEARBUILT-TABLE.
002300     03  YB-TAB-COUNT          PIC 9(4)     COMP.
002400     03  YB-TAB-ENTRY          OCCURS 0 TO 200 TIMES
002500                                DEPENDING ON YB-TAB-COUNT
002600                                ASCENDING KEY IS YB-TAB-YEAR
002700                                INDEXED BY YB-TAB-IX.
002800         05  YB-TAB-YEAR       PIC 9(4).
002900         05  YB-TAB-CATEGORY   PIC X(12).
003000*
