000100* FD - GF-ERRORS-FILE
000200* KEYS ERRORS OUTPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-ERRORS-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgferr.cob".
