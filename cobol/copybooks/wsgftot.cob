000100********************************************
000200*                                          *
000300*  WORKING STORAGE FOR GF000               *
000400*   KEYS-LOOKUP CONTROL TOTALS, SWITCHES   *
000500*     AND PER-CANDIDATE WORKING FIELDS     *
000600********************************************
000700*  ALL COUNTERS, SUBSCRIPTS AND ACCUMULATORS COMP PER
000800*  HOUSE STANDARD - SEE MAPS09 FOR WHY (MOD-11 ROUTINE
000900*  RUNS QUICKER WITH BINARY SUBSCRIPTS ON THIS BOX).
001000*
001100* 24/11/25 VBC - CREATED.
001200* 28/11/25 VBC - ADDED WS-FLOOR-LIST TABLE FOR THE
001300*                FLOORS-OCCUPIED MINIMUM REDUCTION.
001400* 01/12/25 VBC - SPLIT CANDIDATE FIELDS OUT FROM THE PER
001500*                LOCATION FIELDS, WAS GETTING CONFUSING
001600*                WHICH ONES SURVIVE THE COVERAGE LOOP.
001700* 04/12/25 VBC - ADDED WS-MATCH-GROUP, FORGOT BI IGNORES
001800*                PERIL-ID FOR MATCHING - PY001 STYLE BUG
001900*                CAUGHT IN TESTING, SEE TICKET GF-014.
002000* 08/12/25 VBC - ADDED THE RESOLVED/FOUND SWITCHES (CAT,
002100*                POSTCODE, PERIL-PRESENT, CATCHMENT) - WAS
002200*                RELYING ON FIELD-STILL-SPACES TESTS BEFORE,
002300*                TOO FRAGILE ONCE THE LADDER GOT LONG.
002400* 08/12/25 VBC - WS-FLOOR-RAW CHANGED X(3) TO 9(3), UNSTRING
002500*                RIGHT-JUSTIFIES NUMERIC RECEIVERS PROPERLY,
002600*                NO SEPARATE CONVERSION STEP NEEDED.
002620* 23/12/25 VBC - WS-STATUS WAS PIC X(8), TRUNCATING THE 9-BYTE
002640*                "NOTATRISK" LITERAL BEFORE IT REACHED THE KEYS
002650*                FILE.  WIDENED TO X(9), SEE WSGFMSG.COB SAME
002660*                DATE.  ADDED GF-CATCHMENT-TALLY (WS-DISTINCT-
002670*                CATCHMENTS AND THE SEEN-CATCHMENT TABLE) AND
002680*                WS-CATCHMENT-TALLIED-SW FOR THE NEW EE900
002690*                DISTINCT-CATCHMENTS CONTROL TOTAL, TICKET GF-025.
002700*
002800 01  GF-FILE-STATUS.
002900     03  GF-LOC-STATUS         PIC XX.
003000         88  GF-LOC-OK                   VALUE "00".
003100         88  GF-LOC-EOF                  VALUE "10".
003200     03  GF-PC-STATUS          PIC XX.
003300     03  GF-YB-STATUS          PIC XX.
003400     03  GF-MCMR-STATUS        PIC XX.
003500     03  GF-MCMN-STATUS        PIC XX.
003600     03  GF-VUL-STATUS         PIC XX.
003700     03  GF-WET-STATUS         PIC XX.
003800     03  GF-CAT-STATUS         PIC XX.
003900     03  GF-KEY-STATUS         PIC XX.
004000     03  GF-ERR-STATUS         PIC XX.
004100*
004200 01  GF-CONTROL-TOTALS.
004300     03  WS-RECS-READ          PIC 9(8)     COMP VALUE ZERO.
004400     03  WS-KEYS-EMITTED       PIC 9(8)     COMP VALUE ZERO.
004500     03  WS-CNT-SUCCESS        PIC 9(8)     COMP VALUE ZERO.
004600     03  WS-CNT-NOTATRISK      PIC 9(8)     COMP VALUE ZERO.
004700     03  WS-CNT-FAIL-V         PIC 9(8)     COMP VALUE ZERO.
004800     03  WS-CNT-FAIL-AP        PIC 9(8)     COMP VALUE ZERO.
004900     03  WS-CNT-FAIL           PIC 9(8)     COMP VALUE ZERO.
004905*
004910 01  GF-CATCHMENT-TALLY.
004915*    DISTINCT-CATCHMENT CONTROL TOTAL FOR EE900, TICKET GF-025.
004920*    KEPT SEPARATE FROM GF010'S OWN TABLE IN WSGFSSN.COB - THAT
004925*    ONE DRIVES THE MODEL-FILE FETCH LIST FOR A DIFFERENT BATCH,
004930*    THIS ONE ONLY EVER FEEDS THE KEYS-LOOKUP CONTROL SUMMARY.
004935     03  WS-DISTINCT-CATCHMENTS  PIC 9(4)     COMP VALUE ZERO.
004940     03  WS-TALLY-ENTRY          OCCURS 0 TO 2000 TIMES
004945                                  DEPENDING ON
004947                                  WS-DISTINCT-CATCHMENTS
004950                                  INDEXED BY WS-TALLY-IX.
004955         05  WS-TALLY-CATCHMENT-ID
004960                                PIC S9(8)
004965                                SIGN LEADING SEPARATE.
004970         05  FILLER             PIC X(04).
004975*
005000*
005100 01  GF-SWITCHES.
005200     03  WS-EOF-LOC-SW         PIC X        VALUE "N".
005300         88  WS-EOF-LOC                    VALUE "Y".
005400     03  WS-GRID-VALID-SW      PIC X        VALUE "N".
005500         88  WS-GRID-VALID                 VALUE "Y".
005600     03  WS-AT-RISK-SW         PIC X        VALUE "N".
005700         88  WS-AT-RISK                    VALUE "Y".
005800     03  WS-MOBILEHOME-SW      PIC X        VALUE "N".
005900         88  WS-IS-MOBILEHOME              VALUE "Y".
006000     03  WS-VUL-FOUND-SW       PIC X        VALUE "N".
006100         88  WS-VUL-FOUND                  VALUE "Y".
006200     03  WS-DUPLICATE-USER-SW  PIC X        VALUE "N".
006300         88  WS-DUPLICATE-USER-FILES       VALUE "Y".
006400     03  WS-HAS-RIVER-SW       PIC X        VALUE "N".
006500         88  WS-HAS-RIVER                  VALUE "Y".
006600     03  WS-HAS-FLASH-SW       PIC X        VALUE "N".
006700         88  WS-HAS-FLASH                  VALUE "Y".
006800     03  WS-HAS-SURGE-SW       PIC X        VALUE "N".
006900         88  WS-HAS-SURGE                  VALUE "Y".
007000     03  WS-CAT-RESOLVED-SW    PIC X        VALUE "N".
007100         88  WS-CAT-RESOLVED                VALUE "Y".
007200     03  WS-POSTCODE-FOUND-SW  PIC X        VALUE "N".
007300         88  WS-POSTCODE-FOUND              VALUE "Y".
007400     03  WS-PERIL-PRESENT-SW   PIC X        VALUE "N".
007500         88  WS-PERIL-PRESENT                VALUE "Y".
007600     03  WS-CATCHMENT-FOUND-SW PIC X        VALUE "N".
007700         88  WS-CATCHMENT-FOUND              VALUE "Y".
007720     03  WS-CATCHMENT-TALLIED-SW
007740                               PIC X        VALUE "N".
007760         88  WS-CATCHMENT-TALLIED            VALUE "Y".
007800*
007900* --- FIELDS CARRIED FOR THE CURRENT LOCATION RECORD ---
008000*
008100 01  GF-LOCATION-WORKING.
008200     03  WS-BUILDING-CAT       PIC X(12)    VALUE SPACES.
008300     03  WS-YEARBUILT-CAT      PIC X(12)    VALUE SPACES.
008400     03  WS-MCM-CODE           PIC S9(4)    COMP VALUE ZERO.
008500     03  WS-EXPANDED-PERILS    PIC X(20)    VALUE SPACES.
008600     03  WS-STOREYS            PIC 9(2)     COMP VALUE ZERO.
008700     03  WS-FLOORS-OCCUPIED    PIC S9(4)    COMP VALUE ZERO.
008800     03  WS-BIPOI-CAT          PIC S9(4)    COMP VALUE ZERO.
008900     03  WS-FFH-METRES         PIC S9(4)V99 COMP-3 VALUE ZERO.
009000     03  WS-FFH-CAT            PIC 9(1)V99  COMP-3 VALUE ZERO.
009100     03  WS-WORK-LAT           PIC S9(3)V9(6)
009200                                SIGN LEADING SEPARATE.
009300     03  WS-WORK-LON           PIC S9(3)V9(6)
009400                                SIGN LEADING SEPARATE.
009500     03  WS-LAT-ID             PIC S9(7)    COMP VALUE ZERO.
009600     03  WS-LON-ID             PIC S9(7)    COMP VALUE ZERO.
009700     03  WS-NORM-POSTCODE      PIC X(10)    VALUE SPACES.
009800     03  WS-POSTCODE-CLEAN     PIC X(10)    VALUE SPACES.
009900     03  WS-POSTCODE-CLEAN-LEN PIC 9(2)     COMP VALUE ZERO.
010000     03  WS-FOUND-CATCHMENT-ID PIC S9(8)    COMP VALUE -1.
010100*
010200* --- PERIL SEGMENTS CUT FROM WS-EXPANDED-PERILS BY BB090 - A
010300*     TABLE NOW, WAS THREE SEPARATE ELEMENTARY ITEMS, COULD
010400*     NOT SUBSCRIPT THOSE FOR THE WW050 SCAN LOOP. ---
010500*
010600 01  GF-PERIL-SEGMENTS.
010700     03  WS-PERIL-SEG-TAB      PIC X(3)     OCCURS 3
010800                                             VALUE SPACES.
010900*
011000* --- WORK FIELDS TO REDUCE FLOORS-OCCUPIED TO ITS MINIMUM ---
011100*  10 SLOTS IS AS MANY SINGLE-DIGIT FLOOR NUMBERS AS FIT IN
011200*  THE 20-BYTE FLOORS-OCCUPIED COLUMN, SEMICOLONS AND ALL.
011300*  999 IS THE "NOT PRESENT" SENTINEL - RESET BEFORE EVERY
011400*  UNSTRING, REAL FLOOR NUMBERS DO NOT REACH 999.
011500*
011600 01  GF-FLOOR-PARSE.
011700     03  WS-FLOOR-RAW-TAB      PIC 9(3)     OCCURS 10
011800                                             VALUE 999.
011900     03  WS-FLOOR-MIN          PIC S9(4)    COMP VALUE ZERO.
012000     03  WS-FLOOR-IX           PIC 9(2)     COMP VALUE ZERO.
012100*
012200* --- FIELDS DESCRIBING THE CURRENT CANDIDATE KEY ---
012300*
012400 01  GF-CANDIDATE-WORKING.
012500     03  WS-PERIL-IX           PIC 9        COMP VALUE ZERO.
012600     03  WS-COVER-IX           PIC 9        COMP VALUE ZERO.
012700     03  WS-CUR-PERIL-ID       PIC X(3)     VALUE SPACES.
012800     03  WS-CUR-COVERAGE-TYPE  PIC 9(1)     VALUE ZERO.
012900     03  WS-CUR-COVERAGE-NAME  PIC X(12)    VALUE SPACES.
013000     03  WS-MATCH-MCM-CODE     PIC S9(4)    COMP VALUE ZERO.
013100     03  WS-MATCH-STOREYS      PIC 9(2)     COMP VALUE ZERO.
013200     03  WS-MATCH-FLOORS       PIC S9(4)    COMP VALUE ZERO.
013300     03  WS-MATCH-BIPOI-CAT    PIC S9(4)    COMP VALUE ZERO.
013400     03  WS-MATCH-PERIL-GROUP  PIC X(20)    VALUE SPACES.
013500     03  WS-VULNERABILITY-ID   PIC S9(6)    COMP VALUE -1.
013600     03  WS-CATCHMENT-ID       PIC S9(8)    COMP VALUE -1.
013700     03  WS-STATUS             PIC X(9)     VALUE SPACES.
013800     03  WS-MESSAGE            PIC X(70)    VALUE SPACES.
013900     03  WS-MODEL-DATA         PIC X(256)   VALUE SPACES.
014000*
014100* --- NUMERIC-EDITED WORK AREAS FOR BUILDING MODEL-DATA ---
014200*
014300 01  GF-MODEL-DATA-EDITS.
014400     03  WED-LAT-ID            PIC -9(7).
014500     03  WED-LON-ID            PIC -9(7).
014600     03  WED-CATCHMENT-ID      PIC -9(8).
014700     03  WED-VULNERABILITY-ID  PIC -9(6).
014800     03  WED-USER-VUL-ID       PIC -9(6).
014900     03  WED-LOC-NUMBER        PIC -9(8).
015000     03  WED-PORT-NUMBER       PIC -9(8).
015100     03  WED-ACC-NUMBER        PIC -9(8).
015200*
015300* --- USER-SUPPLIED STATIC FILE COUNTS, SET FROM THE JOB
015400*     PARAMETERS AHEAD OF GF-LOAD-STATIC-TABLES RUNNING -
015500*     THE REAL DIRECTORY SCAN IS HOST-FRAMEWORK PLUMBING,
015600*     NOT MODELLED HERE; ONLY THE COUNT MATTERS. ---
015700*
015800 01  GF-USER-FILE-COUNTS.
015900     03  WS-USER-VUL-FILE-COUNT
016000                               PIC 9(2)     COMP VALUE ZERO.
016100     03  WS-VUL-SCALE-FILE-COUNT
016200                               PIC 9(2)     COMP VALUE ZERO.
016300*
016400* --- GENERIC LOOP SUBSCRIPTS, HOUSE STYLE ---
016500*
016600 77  A                         PIC 9(4)     COMP VALUE ZERO.
016700 77  B                         PIC 9(4)     COMP VALUE ZERO.
016800 77  C                         PIC 9(4)     COMP VALUE ZERO.
016850 77  WS-TALLY-SUB              PIC 9(4)     COMP VALUE ZERO.
016900*
