000100********************************************
000200*                                          *
000300*  COMMON ENVIRONMENT DIVISION ENTRIES     *
000400*       FOR THE GLOBAL FLOOD KEYS SUITE    *
000500********************************************
000600* SHARED CONFIGURATION SECTION / SPECIAL-NAMES
000700* FOR EVERY GFNNN PROGRAM - COPIED SO THAT ALL
000800* MEMBERS OF THE SUITE BEHAVE THE SAME WAY ON
000900* THE CONSOLE AND ON THE LINE PRINTER.
001000*
001100* 24/11/25 VBC - CREATED, LIFTED OUT OF GF000 SO
001200*                GF010/GF020/GF030 DO NOT DRIFT.
001300* 02/12/25 VBC - ADDED UPSI-0 TEST SWITCH USED BY
001400*                THE -T (TEST MODE, EXTRA DISPLAY)
001500*                RUN OPTION.
001600* 22/12/25 VBC - SWITCH 0 WAS UNHYPHENATED, GNUCOBOL WANTS
001700*                SWITCH-0 - WOULDN'T COMPILE, CAUGHT WHEN
001800*                THE -T RUN OPTION WAS FIRST TRIED FOR REAL.
001900*
002000 CONFIGURATION            SECTION.
002100 SOURCE-COMPUTER.         GNU.
002200 OBJECT-COMPUTER.         GNU.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM
002500     CLASS GF-NUMERIC IS "0" THRU "9"
002600     SWITCH-0 IS GF-TEST-SWITCH ON STATUS IS GF-TEST-ON
002700                                OFF STATUS IS GF-TEST-OFF.
