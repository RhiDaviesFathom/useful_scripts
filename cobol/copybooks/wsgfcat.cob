000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CATCHMENT GRID    *
000400*   (DRAINAGE CATCHMENT LOOKUP) - STATIC    *
000500********************************************
000600*  STAND-IN FOR THE VENDOR GEO-RASTER - ONE ROW PER GRID
000700*  CELL THAT FALLS INSIDE A MODELLED CATCHMENT.  NEGATIVE
000800*  OR ABSENT CATCHMENT-ID MEANS THE CELL IS NOT CATCHMENT.
000900*
001000* 26/11/25 VBC - CREATED.
001100*
001200 01  GF-CATCHMENT-RECORD.
001300     03  CAT-LAT-ID            PIC S9(7)
001400                                SIGN LEADING SEPARATE.
001500     03  CAT-LON-ID            PIC S9(7)
001600                                SIGN LEADING SEPARATE.
001700     03  CAT-CATCHMENT-ID      PIC S9(8)
001800                                SIGN LEADING SEPARATE.
001900     03  FILLER                PIC X(05).
002000*
002100*  NO TRAILING FILLER ON THIS GROUP - THE TABLE ENTRY IS THE
002200*  LAST ITEM UNDER AN OCCURS DEPENDING ON, NOTHING CAN FOLLOW IT.
002300 01  GF-CATCHMENT-TABLE.
002400     03  CAT-TAB-COUNT         PIC 9(6)     COMP.
002500     03  CAT-TAB-ENTRY         OCCURS 0 TO 100000 TIMES
002600                                DEPENDING ON CAT-TAB-COUNT
002700                                INDEXED BY CAT-TAB-IX.
002800         05  CT-LAT-ID         PIC S9(7)
002900                                SIGN LEADING SEPARATE.
003000         05  CT-LON-ID         PIC S9(7)
003100                                SIGN LEADING SEPARATE.
003200         05  CT-CATCHMENT-ID   PIC S9(8)
003300                                SIGN LEADING SEPARATE.
003400*
