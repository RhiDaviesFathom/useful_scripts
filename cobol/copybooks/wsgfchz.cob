000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR SAMPLE CATCHMENT  *
000400*        HAZARD OUTPUT (GF030 DUMP)        *
000500********************************************
000600*  ONE ROW PER GRID CELL/RETURN-PERIOD PAIR - FLAT SAMPLE
000700*  FORM WRITTEN STRAIGHT TO THE CATCHMENT HAZARD FILE.
000800*
000900* 05/12/25 VBC - CREATED.
001000*
001100 01  GF-CHZ-RECORD.
001200     03  CHZ-LAT-ID            PIC S9(7)
001300                                SIGN LEADING SEPARATE.
001400     03  CHZ-LON-ID            PIC S9(7)
001500                                SIGN LEADING SEPARATE.
001600     03  CHZ-PERIL-ID          PIC X(3).
001700     03  CHZ-RETURN-PERIOD     PIC 9(4).
001800     03  CHZ-FLOOD-DEPTH-CM    PIC S9(4)V9(2)
001900                                SIGN LEADING SEPARATE.
002000     03  FILLER                PIC X(05).
002100*
