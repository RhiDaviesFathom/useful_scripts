000100* SELECT - SAMPLE CATCHMENT HAZARD OUTPUT (GF030).
000200* 05/12/25 VBC - CREATED.
000300 SELECT GF-CHZ-FILE ASSIGN TO "GFCHZSMP"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-CHZ-STATUS.
