000100* FD - GF-VULNERABILITY-FILE
000200* VULNERABILITY DICTIONARY, STATIC INPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-VULNERABILITY-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfvul.cob".
