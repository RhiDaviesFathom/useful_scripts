000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR VULNERABILITY     *
000400*          DICTIONARY (STATIC)             *
000500********************************************
000600*  ON-DISK RECORD STILL CARRIES THE RAW COVERAGE-TYPE AND
000700*  PERIL-TYPE CODES AS ISSUED BY THE MODEL VENDOR. THEY ARE
000800*  REMAPPED TO THE IN-HOUSE CODES AT LOAD TIME - SEE
000900*  WW010-LOAD-VULNERABILITY IN GF000 - AND ONLY THE
001000*  REMAPPED TABLE ENTRY (GF-VULNERABILITY-TABLE) IS EVER
001100*  SEARCHED DURING THE MAIN RUN.
001200*
001300*  RAW COVERAGE-TYPE-ID  : 1 BUILDINGS, 2 OTHER (DROPPED),
001400*                          3 CONTENTS, 4 BUSINESS INTERRUP.
001500*  RAW PERIL-TYPE        : 1 RIVER FLOOD, 2 FLASH FLOOD,
001600*                          3 STORM SURGE, -9999 = ALL THREE.
001700*
001800* 25/11/25 VBC - CREATED.
001900* 04/12/25 VBC - ROWS WITH RAW COVERAGE-TYPE 2 ARE SKIPPED
002000*                ON LOAD, "OTHER" IS NOT A MODELLED COVERAGE.
002100* 22/12/25 VBC - IN-LINE REMARKS ON THIS RECORD WERE SITTING
002110*                IN AREA B, NOT COLUMN 7 - MOVED EVERY ONE
002120*                ABOVE ITS FIELD, GNUCOBOL WAS TREATING THEM
002130*                AS PART OF THE ENTRY.
002200*
002300 01  GF-VULNERABILITY-RECORD.
002400*    -1 = NOT APPLICABLE
002500     03  VUL-RAW-MCM-CODE      PIC S9(4)
002600                                SIGN LEADING SEPARATE.
002700     03  VUL-RAW-COVERAGE-TYPE PIC 9(1).
002800     03  VUL-RAW-PERIL-TYPE    PIC S9(4)
002900                                SIGN LEADING SEPARATE.
003000     03  VUL-NUMBER-OF-STOREYS PIC 9(2).
003100*    -9999 = NOT RELEVANT
003200     03  VUL-FLOORS-OCCUPIED   PIC S9(4)
003300                                SIGN LEADING SEPARATE.
003400*    -9999 = NOT RELEVANT
003500     03  VUL-BIPOI-CAT         PIC S9(4)
003600                                SIGN LEADING SEPARATE.
003700     03  VUL-FFH-CAT           PIC 9(1)V9(2).
003800     03  VUL-VULNERABILITY-ID  PIC S9(6)
003900                                SIGN LEADING SEPARATE.
004000     03  FILLER                PIC X(05).
004100*
004200*  NO TRAILING FILLER ON THIS GROUP - THE TABLE ENTRY IS THE
004300*  LAST ITEM UNDER AN OCCURS DEPENDING ON, NOTHING CAN FOLLOW IT.
004400 01  GF-VULNERABILITY-TABLE.
004500     03  VUL-TAB-COUNT         PIC 9(6)     COMP.
004600     03  VUL-TAB-ENTRY         OCCURS 0 TO 60000 TIMES
004700                                DEPENDING ON VUL-TAB-COUNT
004800                                INDEXED BY VUL-TAB-IX.
004900         05  VT-MCM-CODE       PIC S9(4)
005000                                SIGN LEADING SEPARATE.
005100*        REMAPPED - 1/3/4 ONLY
005200         05  VT-COVERAGE-TYPE  PIC 9(1).
005300*        REMAPPED - "ORF"/"OSF"/"WSS"/JOINED
005400         05  VT-PERIL-TYPE     PIC X(20).
005500*        NOT SEARCHED ON - KEPT FOR THE AUDIT REPORT
005600         05  VT-PERIL-SEGS REDEFINES
005700             VT-PERIL-TYPE.
005800             07  VT-PERIL-SEG-1 PIC X(3).
005900             07  FILLER         PIC X.
006000             07  VT-PERIL-SEG-2 PIC X(3).
006100             07  FILLER         PIC X.
006200             07  VT-PERIL-SEG-3 PIC X(3).
006300             07  FILLER         PIC X(9).
006400         05  VT-NUMBER-OF-STOREYS
006500                                PIC 9(2).
006600         05  VT-FLOORS-OCCUPIED
006700                                PIC S9(4)
006800                                SIGN LEADING SEPARATE.
006900         05  VT-BIPOI-CAT      PIC S9(4)
007000                                SIGN LEADING SEPARATE.
007100         05  VT-FFH-CAT        PIC 9(1)V9(2).
007200         05  VT-VULNERABILITY-ID
007300                                PIC S9(6)
007400                                SIGN LEADING SEPARATE.
007500*
