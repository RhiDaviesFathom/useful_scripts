000100* FD - GF-KEYS-FILE
000200* KEYS SUCCESSES OUTPUT/RESCAN INPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-KEYS-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfkey.cob".
