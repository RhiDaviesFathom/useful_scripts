000100********************************************
000200*                                          *
000300*  STATUS MESSAGES AND FIXED LITERALS      *
000400*       FOR THE KEYS-LOOKUP SUITE          *
000500********************************************
000600*  GROUPED THE WAY SY0NN/GF0NN ARE GROUPED IN THE
000700*  PAYROLL ERROR-MESSAGE TABLES - ONE 01, EASY TO FIND.
000800*
000900* 24/11/25 VBC - CREATED.
001000* 30/11/25 VBC - WORDING ON GF003/4/5 LINED UP EXACTLY
001100*                WITH THE VENDOR SPEC DOC, QUERIED BY QA.
001120* 22/12/25 VBC - GF001/6/7 LITERALS RAN PAST COL 72 BEFORE
001130*                THE CONTINUATION MARK - REPUNCHED THE SPLIT
001140*                POINT SO NOTHING FALLS OUTSIDE AREA B.
001150* 23/12/25 VBC - GF-ST-NOTATRISK WAS PIC X(8) HOLDING A 9-BYTE
001160*                LITERAL, "NOTATRISK" WAS BEING TRUNCATED TO
001170*                "NOTATRIS" ON THE KEYS FILE.  WIDENED ALL FIVE
001180*                GF-STATUS-LITERALS TO X(9) SO THE COLUMN STAYS
001190*                ONE FIXED WIDTH, QUERIED BY MODELLING QA.
001200*  NOTE - THESE FIVE GROUPS ARE CONSTANT TABLES, NOT DEVICE
001300*  RECORDS, SO NO TRAILING FILLER PAD HAS BEEN ADDED TO THEM.
001400*
001500 01  GF-MESSAGES.
001600     03  GF001   PIC X(70)
001700         VALUE "area-peril and vulnerability valid, but location n
001800-              "ot exposed to this peril".
001900     03  GF002   PIC X(70)
002000         VALUE "area-peril valid, vulnerability invalid".
002100     03  GF003   PIC X(70)
002200         VALUE "vulnerability valid, area-peril invalid".
002300     03  GF004   PIC X(70)
002400         VALUE "area-peril and vulnerability invalid".
002500     03  GF005   PIC X(70)
002600         VALUE "could not find catchment for lat/lon".
002700     03  GF006   PIC X(62)
002800         VALUE "GF006 More than one user_supplied_vulnerability fi
002900-              "le present".
003000     03  GF007   PIC X(62)
003100         VALUE "GF007 More than one vulnerability_scale_factor fil
003200-              "e present".
003300*
003400 01  GF-STATUS-LITERALS.
003500     03  GF-ST-SUCCESS         PIC X(9)     VALUE "success".
003600     03  GF-ST-NOTATRISK       PIC X(9)     VALUE "notatrisk".
003700     03  GF-ST-FAIL-V          PIC X(9)     VALUE "fail_v".
003800     03  GF-ST-FAIL-AP         PIC X(9)     VALUE "fail_ap".
003900     03  GF-ST-FAIL            PIC X(9)     VALUE "fail".
004000*
004100 01  GF-PERIL-LITERALS.
004200     03  GF-PERIL-RIVER        PIC X(3)     VALUE "ORF".
004300     03  GF-PERIL-FLASH        PIC X(3)     VALUE "OSF".
004400     03  GF-PERIL-SURGE        PIC X(3)     VALUE "WSS".
004500     03  GF-PERIL-ALL-GROUP    PIC X(20)    VALUE "ORF;OSF;WSS".
004600     03  GF-PERIL-FLOOD-GROUP  PIC X(20)    VALUE "ORF;OSF".
004700     03  GF-PERIL-WIND-GROUP   PIC X(20)    VALUE "WSS".
004800*
004900* --- GROUP CODES AS THEY ARRIVE ON THE PORTFOLIO EXTRACT IN
005000*     LOC-PERILS-COVERED, IN PLACE OF AN EXPLICIT ; LIST ---
005100*
005200 01  GF-PERIL-GROUP-CODES.
005300     03  GF-GROUP-ALL          PIC X(20)    VALUE "ALLPERIL".
005400     03  GF-GROUP-FLOOD        PIC X(20)    VALUE "FLOODNSS".
005500     03  GF-GROUP-WIND         PIC X(20)    VALUE "WINDWSS".
005600*
005700 01  GF-COVERAGE-LITERALS.
005800     03  GF-COV-BUILDINGS      PIC 9(1)     VALUE 1.
005900     03  GF-COV-CONTENTS       PIC 9(1)     VALUE 3.
006000     03  GF-COV-BI             PIC 9(1)     VALUE 4.
006100     03  GF-COV-NAME-BUILDINGS PIC X(12)    VALUE "buildings".
006200     03  GF-COV-NAME-CONTENTS  PIC X(12)    VALUE "contents".
006300     03  GF-COV-NAME-BI        PIC X(12)    VALUE "bi".
006400*
