000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR NON-RESIDENTIAL   *
000400*   OCCUPANCY/VULNERABILITY (MCM) MAP      *
000500********************************************
000600*  KEYED ON OCCUPANCY-CODE, ASCENDING, BINARY SEARCH.
000700*
000800* 25/11/25 VBC - CREATED.
000900*
001000 01  GF-MCM-NONRES-RECORD.
001100     03  MN-OCCUPANCY-CODE     PIC 9(4).
001200     03  MN-MCM-CODE           PIC S9(4)
001300                                SIGN LEADING SEPARATE.
001400     03  FILLER                PIC X(04).
001500*
001600*  NO TRAILING FILLER ON THIS GROUP - THE TABLE ENTRY IS THE
001700*  LAST ITEM UNDER AN OCCURS DEPENDING ON, NOTHING CAN FOLLOW IT.
001800 01  GF-MCM-NONRES-TABLE.
001900     03  MN-TAB-COUNT          PIC 9(4)     COMP.
002000     03  MN-TAB-ENTRY          OCCURS 0 TO 500 TIMES
002100                                DEPENDING ON MN-TAB-COUNT
002200                                ASCENDING KEY IS MN-TAB-OCC-CODE
002300                                INDEXED BY MN-TAB-IX.
002400         05  MN-TAB-OCC-CODE   PIC 9(4).
002500         05  MN-TAB-MCM-CODE   PIC S9(4)
002600                                SIGN LEADING SEPARATE.
002700*
