000100* SELECT - DOES-IT-FLOOD QUESTION INPUT (GF040).
000200* 08/12/25 VBC - CREATED, PROG WAS CALLED "THE LITTLE
000300*                ONE" BEFORE IT GOT ITS OWN GF NUMBER.
000400 SELECT GF-QUESTION-FILE ASSIGN TO "GFQUESTN"
000500        ORGANIZATION LINE SEQUENTIAL
000600        FILE STATUS  IS GF-QST-STATUS.
