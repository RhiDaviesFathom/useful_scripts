000100* SELECT - LOCATION PORTFOLIO INPUT FILE.
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-LOCATION-FILE ASSIGN TO "GFLOC"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-LOC-STATUS.
