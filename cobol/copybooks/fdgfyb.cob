000100* FD - GF-YEARBUILT-FILE
000200* YEAR-BUILT CATEGORY TABLE, STATIC INPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-YEARBUILT-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfyb.cob".
