000100* SELECT - YEAR-BUILT CATEGORY TABLE (STATIC).
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-YEARBUILT-FILE ASSIGN TO "GFYRBLT"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-YB-STATUS.
