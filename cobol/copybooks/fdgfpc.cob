000100* FD - GF-POSTCODE-FILE
000200* POSTCODE CENTROID DICTIONARY, STATIC INPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-POSTCODE-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfpc.cob".
