000100* SELECT - WET-AREA (AT-RISK GRID) TABLE (STATIC, ALSO
000200*          THE OUTPUT OF THE GF020 TABLE-DUMP UTILITY).
000300* 24/11/25 VBC - CREATED.
000400* 01/12/25 VBC - REUSED FOR GF020 OUTPUT, SEE REMARKS THERE.
000500 SELECT GF-WETAREA-FILE ASSIGN TO "GFWETARA"
000600        ORGANIZATION LINE SEQUENTIAL
000700        FILE STATUS  IS GF-WET-STATUS.
