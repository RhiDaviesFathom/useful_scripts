000100* SELECT - CATCHMENT GRID (DRAINAGE CATCHMENT LOOKUP, STATIC).
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-CATCHMENT-FILE ASSIGN TO "GFCATGRD"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-CAT-STATUS.
