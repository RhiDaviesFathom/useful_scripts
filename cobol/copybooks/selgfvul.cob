000100* SELECT - VULNERABILITY DICTIONARY (STATIC).
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-VULNERABILITY-FILE ASSIGN TO "GFVULDIC"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-VUL-STATUS.
