000100* SELECT - NON-RESIDENTIAL OCCUPANCY/VULNERABILITY MAP (STATIC).
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-MCM-NONRES-FILE ASSIGN TO "GFMCMNRE"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-MCMN-STATUS.
