000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR POSTCODE          *
000400*       CENTROID DICTIONARY (STATIC)       *
000500********************************************
000600*  LOADED WHOLE INTO GF-POSTCODE-TABLE AT START OF JOB,
000700*  TABLE IS KEPT IN POSTALCODE SEQUENCE FOR THE BINARY
000800*  SEARCH USED BY WW020-FIND-POSTCODE.
000900*
001000* 24/11/25 VBC - CREATED.
001100* 30/11/25 VBC - WIDENED TABLE OCCURS FROM 2000 TO 5000,
001200*                RAN OUT OF ROOM ON THE NATIONAL EXTRACT.
001300*
001400 01  GF-POSTCODE-RECORD.
001500*    NORMALISED - UPPER CASE, NO SPACES
001600     03  PC-POSTALCODE         PIC X(10).
001700     03  PC-LATITUDE           PIC S9(3)V9(6)
001800                                SIGN LEADING SEPARATE.
001900     03  PC-LONGITUDE          PIC S9(3)V9(6)
002000                                SIGN LEADING SEPARATE.
002100     03  FILLER                PIC X(05).
002200*
002300*  NO TRAILING FILLER ON THIS GROUP - THE TABLE ENTRY IS THE
002400*  LAST ITEM UNDER AN OCCURS DEPENDING ON, NOTHING CAN FOLLOW IT.
002500 01  GF-POSTCODE-TABLE.
002600     03  PC-TAB-COUNT          PIC 9(5)     COMP.
002700     03  PC-TAB-ENTRY          OCCURS 0 TO 5000 TIMES
002800                                DEPENDING ON PC-TAB-COUNT
002900                                ASCENDING KEY IS PC-TAB-CODE
003000                                INDEXED BY PC-TAB-IX.
003100         05  PC-TAB-CODE       PIC X(10).
003200         05  PC-TAB-LAT        PIC S9(3)V9(6)
003300                                SIGN LEADING SEPARATE.
003400         05  PC-TAB-LON        PIC S9(3)V9(6)
003500                                SIGN LEADING SEPARATE.
003600*
