000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR KEYS              *
000400*       SUCCESSES OUTPUT FILE              *
000500*     ONE ROW PER LOC X PERIL X COVER      *
000600********************************************
000700*  WRITTEN FOR STATUS = "SUCCESS" OR "NOTATRISK" ONLY.
000800*  FAILURES GO TO GF-ERRORS-FILE, SEE WSGFERR.COB.
000900*
001000* 27/11/25 VBC - CREATED.
001100* 01/12/25 VBC - MODEL-DATA WIDENED 200 -> 256, RAN SHORT
001200*                PACKING THE BI KEYS (LONG ACCOUNT NUMBERS).
001250* 23/12/25 VBC - KEY-STATUS WAS PIC X(8), THE "NOTATRISK"
001260*                LITERAL WAS BEING TRUNCATED TO "NOTATRIS" ON
001270*                THE KEYS FILE.  WIDENED TO X(9), FILLER
001280*                TRIMMED 05 -> 04 TO HOLD THE RECORD LENGTH.
001300*
001400 01  GF-KEYS-RECORD.
001500     03  KEY-LOC-ID            PIC 9(8).
001600     03  KEY-PERIL-ID          PIC X(3).
001700     03  KEY-COVERAGE-TYPE     PIC 9(1).
001800     03  KEY-VULNERABILITY-ID  PIC S9(6)
001900                                SIGN LEADING SEPARATE.
002000     03  KEY-STATUS            PIC X(9).
002100     03  KEY-MESSAGE           PIC X(70).
002200     03  KEY-MODEL-DATA        PIC X(256).
002300     03  KEY-CATCHMENT-ID      PIC S9(8)
002400                                SIGN LEADING SEPARATE.
002500     03  KEY-LAT-ID            PIC S9(7)
002600                                SIGN LEADING SEPARATE.
002700     03  KEY-LON-ID            PIC S9(7)
002800                                SIGN LEADING SEPARATE.
002900*    ALWAYS -1 - NOT MODELLED HERE
003000     03  KEY-AREA-PERIL-ID     PIC S9(8)
003100                                SIGN LEADING SEPARATE.
003200     03  FILLER                PIC X(04).
003300*
