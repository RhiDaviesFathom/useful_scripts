000100* FD - GF-MODEL-FILE
000200* MODEL DATA FILES LIST OUTPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-MODEL-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfmdl.cob".
