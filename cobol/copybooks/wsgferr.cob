000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR KEYS              *
000400*          ERRORS OUTPUT FILE              *
000500********************************************
000600*  WRITTEN FOR THE THREE "FAIL" STATUSES (FAIL_V,
000700*  FAIL_AP, FAIL).  DELIBERATELY NARROWER THAN
000800*  GF-KEYS-RECORD, MODEL-DATA IS MEANINGLESS ON A
000900*  KEY THAT NEVER GOT AS FAR AS CATCHMENT RESOLUTION.
001000*
001100* 27/11/25 VBC - CREATED.
001200*
001300 01  GF-ERRORS-RECORD.
001400     03  ERR-LOC-ID            PIC 9(8).
001500     03  ERR-PERIL-ID          PIC X(3).
001600     03  ERR-COVERAGE-TYPE     PIC 9(1).
001700     03  ERR-MESSAGE           PIC X(70).
001800     03  FILLER                PIC X(04).
001900*
