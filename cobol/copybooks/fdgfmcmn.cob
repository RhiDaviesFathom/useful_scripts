000100* FD - GF-MCM-NONRES-FILE
000200* NON-RESIDENTIAL OCCUPANCY/VULNERABILITY MAP.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-MCM-NONRES-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfmcmn.cob".
