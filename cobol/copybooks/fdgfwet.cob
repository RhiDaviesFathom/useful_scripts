000100* FD - GF-WETAREA-FILE
000200* WET-AREA AT-RISK GRID TABLE.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-WETAREA-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfwet.cob".
