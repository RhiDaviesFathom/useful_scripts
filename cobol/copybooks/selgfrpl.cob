000100* SELECT - DOES-IT-FLOOD ANSWER OUTPUT (GF040).
000200* 08/12/25 VBC - CREATED.
000300 SELECT GF-ANSWER-FILE ASSIGN TO "GFANSWER"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-ANS-STATUS.
