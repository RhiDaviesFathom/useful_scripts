000100* FD - GF-MCM-RES-FILE
000200* RESIDENTIAL OCCUPANCY/VULNERABILITY MAP.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-MCM-RES-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfmcmr.cob".
