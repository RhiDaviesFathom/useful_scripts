000100* SELECT - KEYS ERRORS OUTPUT FILE.
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-ERRORS-FILE ASSIGN TO "GFKEYERR"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-ERR-STATUS.
