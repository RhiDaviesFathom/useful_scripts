000100* FD - GF-ANSWER-FILE
000200* DOES-IT-FLOOD SINGLE LINE ANSWER OUTPUT.
000300* 08/12/25 VBC - CREATED.
000400 FD  GF-ANSWER-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 01  GF-ANSWER-RECORD          PIC X(94).
