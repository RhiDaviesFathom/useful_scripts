000100* FD - GF-LOCATION-FILE
000200* LOCATION PORTFOLIO, LINE SEQUENTIAL TEXT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-LOCATION-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfloc.cob".
