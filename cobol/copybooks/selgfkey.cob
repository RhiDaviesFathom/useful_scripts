000100* SELECT - KEYS SUCCESSES OUTPUT FILE.
000200* 24/11/25 VBC - CREATED.
000300* 03/12/25 VBC - ALSO OPENED INPUT BY GF010 TO SCAN FOR
000400*                CATCHMENT IDS, SEE REMARKS THERE.
000500 SELECT GF-KEYS-FILE ASSIGN TO "GFKEYS"
000600        ORGANIZATION LINE SEQUENTIAL
000700        FILE STATUS  IS GF-KEY-STATUS.
