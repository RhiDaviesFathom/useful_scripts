000100* SELECT - MODEL DATA FILES LIST OUTPUT (GF010).
000200* 03/12/25 VBC - CREATED.
000300 SELECT GF-MODEL-FILE ASSIGN TO "GFMODELS"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-MDL-STATUS.
