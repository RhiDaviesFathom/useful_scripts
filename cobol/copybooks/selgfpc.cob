000100* SELECT - POSTCODE CENTROID DICTIONARY (STATIC).
000200* 24/11/25 VBC - CREATED.
000300 SELECT GF-POSTCODE-FILE ASSIGN TO "GFPCODE"
000400        ORGANIZATION LINE SEQUENTIAL
000500        FILE STATUS  IS GF-PC-STATUS.
