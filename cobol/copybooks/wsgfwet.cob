000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WET-AREA          *
000400*    (AT-RISK GRID CELL) TABLE (STATIC)    *
000500********************************************
000600*  ALSO THE LAYOUT WRITTEN OUT BY GF020, THE REFERENCE
000700*  TABLE DUMP UTILITY - ONE RECORD PER AT-RISK CELL.
000800*
000900* 26/11/25 VBC - CREATED.
001000*
001100 01  GF-WETAREA-RECORD.
001200     03  WET-LAT-ID            PIC S9(7)
001300                                SIGN LEADING SEPARATE.
001400     03  WET-LON-ID            PIC S9(7)
001500                                SIGN LEADING SEPARATE.
001600     03  WET-PERIL-ID          PIC X(3).
001700     03  FILLER                PIC X(05).
001800*
001900*  NO TRAILING FILLER ON THIS GROUP - THE TABLE ENTRY IS THE
002000*  LAST ITEM UNDER AN OCCURS DEPENDING ON, NOTHING CAN FOLLOW IT.
002100 01  GF-WETAREA-TABLE.
002200     03  WET-TAB-COUNT         PIC 9(6)     COMP.
002300     03  WET-TAB-ENTRY         OCCURS 0 TO 100000 TIMES
002400                                DEPENDING ON WET-TAB-COUNT
002500                                INDEXED BY WET-TAB-IX.
002600         05  WT-LAT-ID         PIC S9(7)
002700                                SIGN LEADING SEPARATE.
002800         05  WT-LON-ID         PIC S9(7)
002900                                SIGN LEADING SEPARATE.
003000         05  WT-PERIL-ID       PIC X(3).
003100*
