000100* FD - GF-CATCHMENT-FILE
000200* CATCHMENT GRID, STATIC INPUT.
000300* 24/11/25 VBC - CREATED.
000400 FD  GF-CATCHMENT-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsgfcat.cob".
