000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR LOCATION          *
000400*           PORTFOLIO INPUT                *
000500*     ONE ROW PER INSURED PROPERTY         *
000600********************************************
000700*  LINE-SEQUENTIAL TEXT, ONE LOCATION PER LINE.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 24/11/25 VBC - CREATED.
001200* 27/11/25 VBC - ADDED LOC-USER-VULNERABILITY-ID (WAS COL
001300*                "LOCUSERDEF1" ON THE EXPOSURE EXTRACT).
001400* 22/12/25 VBC - IN-LINE REMARKS ON THESE FIELDS WERE SITTING
001500*                IN AREA B, NOT COLUMN 7 - GNUCOBOL READ THEM
001600*                AS PART OF THE ENTRY AND REFUSED THE WHOLE
001700*                RECORD.  MOVED EVERY ONE ABOVE ITS FIELD.
001800*
001900 01  GF-LOCATION-RECORD.
002000*    PORTFOLIO NUMBER
002100     03  LOC-PORT-NUMBER       PIC 9(8).
002200*    ACCOUNT NUMBER
002300     03  LOC-ACC-NUMBER        PIC 9(8).
002400*    LOCATION NUMBER
002500     03  LOC-LOC-NUMBER        PIC 9(8).
002600*    UNIQUE LOCATION ID
002700     03  LOC-ID                PIC 9(8).
002800*    MAY BE LOWER CASE, SPACED, OR "-1"
002900     03  LOC-POSTALCODE        PIC X(10).
003000*    DECIMAL DEGREES, 0 = ABSENT
003100     03  LOC-LATITUDE          PIC S9(3)V9(6)
003200                                SIGN LEADING SEPARATE.
003300*    ALT VIEW FOR THE SOJ AUDIT DUMP
003400     03  LOC-LAT-PARTS     REDEFINES
003500         LOC-LATITUDE.
003600         05  LOC-LAT-SIGN      PIC X.
003700         05  LOC-LAT-DEGREES   PIC 9(3).
003800         05  LOC-LAT-DECIMAL   PIC 9(6).
003900*    DECIMAL DEGREES, 0 = ABSENT
004000     03  LOC-LONGITUDE         PIC S9(3)V9(6)
004100                                SIGN LEADING SEPARATE.
004200     03  LOC-LON-PARTS     REDEFINES
004300         LOC-LONGITUDE.
004400         05  LOC-LON-SIGN      PIC X.
004500         05  LOC-LON-DEGREES   PIC 9(3).
004600         05  LOC-LON-DECIMAL   PIC 9(6).
004700*    ; SEPARATED CODES OR A GROUP CODE
004800     03  LOC-PERILS-COVERED    PIC X(20).
004900*    0 UNK,1 DET,2 SEMI,3/4 TERR,5 BUNGTYPE
005000     03  LOC-BUILDING-TYPE     PIC 9(2).
005100*    <1100 RESIDENTIAL, >=1100 NON-RES
005200     03  LOC-OCCUPANCY-CODE    PIC 9(4).
005300*    5350-5399 = MOBILE HOME RANGE
005400     03  LOC-CONSTRUCTION-CODE PIC 9(4).
005500*    0 = UNKNOWN
005600     03  LOC-NUMBER-OF-STOREYS PIC 9(2).
005700*    ; SEPARATED FLOOR NUMBERS, "0"=UNK
005800     03  LOC-FLOORS-OCCUPIED   PIC X(20).
005900*    -999 = ABSENT
006000     03  LOC-FIRST-FLOOR-HT    PIC S9(4)V9(2)
006100                                SIGN LEADING SEPARATE.
006200*    1 = FEET, ELSE METRES
006300     03  LOC-FFH-UNIT          PIC 9(1).
006400*    0 = UNKNOWN
006500     03  LOC-YEAR-BUILT        PIC 9(4).
006600*    BI PERIOD OF INDEMNITY, DAYS
006700     03  LOC-BI-POI            PIC 9(4)V9(1).
006800*    0 = NO USER OVERRIDE SUPPLIED
006900     03  LOC-USER-VULNERABILITY-ID
007000                                PIC 9(6).
007100     03  FILLER                PIC X(11).
007200*
