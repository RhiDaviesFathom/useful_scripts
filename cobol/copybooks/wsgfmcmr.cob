000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RESIDENTIAL       *
000400*   OCCUPANCY/VULNERABILITY (MCM) MAP      *
000500********************************************
000600*  KEYED ON BUILDING-CAT + YEARBUILT-CAT COMBINED - SEE
000700*  WW030-FIND-MCM-RES, DOES A FULL TABLE SCAN AS THE TWO
000800*  PART KEY IS NOT WORTH AN INDEX FOR A TABLE THIS SIZE.
000900*
001000* 25/11/25 VBC - CREATED.
001100* 02/12/25 VBC - MCM-CODE CONFIRMED SIGNED, DICTIONARY HAS
001200*                A GENUINE -1 "NOT APPLICABLE" ENTRY.
001300*
001400 01  GF-MCM-RES-RECORD.
001500*    BUNGALOW/DETACHED/SEMIDETACHED/...
001600     03  MR-BUILDING-CAT       PIC X(12).
001700     03  MR-YEARBUILT-CAT      PIC X(12).
001800     03  MR-MCM-CODE           PIC S9(4)
001900                                SIGN LEADING SEPARATE.
002000     03  FILLER                PIC X(04).
002100*
002200*  NO TRAILING FILLER ON THIS GROUP - THE TABLE ENTRY IS THE
002300*  LAST ITEM UNDER AN OCCURS DEPENDING ON, NOTHING CAN FOLLOW IT.
002400 01  GF-MCM-RES-TABLE.
002500     03  MR-TAB-COUNT          PIC 9(4)     COMP.
002600     03  MR-TAB-ENTRY          OCCURS 0 TO 500 TIMES
002700                                DEPENDING ON MR-TAB-COUNT
002800                                INDEXED BY MR-TAB-IX.
002900         05  MR-TAB-BLDG-CAT   PIC X(12).
003000         05  MR-TAB-YB-CAT     PIC X(12).
003100         05  MR-TAB-MCM-CODE   PIC S9(4)
003200                                SIGN LEADING SEPARATE.
003300*
