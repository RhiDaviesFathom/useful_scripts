000100********************************************************************
000200*                                                                  *
000300*        DOES-IT-FLOOD - SINGLE QUESTION DEMONSTRATION BATCH      *
000400*                    GLOBAL FLOOD KEYS SUITE                      *
000500********************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100      PROGRAM-ID.         GF040.
001200***
001300*    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*                        FOR APPLEWOOD COMPUTERS.
001500***
001600*    INSTALLATION.       APPLEWOOD COMPUTERS.
001700***
001800*    DATE-WRITTEN.       04/07/1991.
001900***
002000*    DATE-COMPILED.
002100***
002200*    SECURITY.           COPYRIGHT (C) 1991-2026 & LATER, V B COEN.
002300*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002400*                        SEE THE FILE COPYING FOR DETAILS.
002500***
002600*    REMARKS.            ORIGINALLY "THE LITTLE ONE" - A ONE-CARD DEMO
002700*                        BATCH WRITTEN FOR THE SALES TEAM TO RUN ON
002800*                        SITE VISITS, ECHOING A SINGLE CANNED RATING
002900*                        QUESTION AND ANSWER WITHOUT NEEDING THE FULL
003000*                        RISK-CLASS SUITE ON THE LAPTOP.  RECAST IN
003100*                        2025 AS THE GLOBAL FLOOD KEYS SUITE'S OWN
003200*                        DEMONSTRATION BATCH: SAME ONE-LINE-IN,
003300*                        ONE-LINE-OUT SHAPE, NOW ASKING WHETHER A
003400*                        GIVEN ASSET FLOODS.
003500***
003600*    VERSION.            SEE PROG-NAME IN WS.
003700***
003800* CHANGES:
003900* 04/07/91 VBC - 1.00 CREATED - "THE LITTLE ONE" DEMO BATCH.
004000* 12/01/95 VBC - 1.01 SAMPLE LAT/LON ADDED TO THE BANNER, SALES TEAM
004100*                     ASKED FOR SOMETHING TO POINT AT ON SCREEN.
004200* 19/08/98 VBC - 1.02 YEAR 2000 - NO DATE FIELDS IN THIS BATCH, NO
004300*                     CHANGE NEEDED, LOGGED FOR THE Y2K AUDIT TRAIL.
004400* 30/11/99 VBC - 1.02 Y2K SIGN-OFF, RE-TESTED, NO FINDINGS.
004500* 29/01/09 VBC - 1.03 MIGRATION TO OPEN COBOL/GNUCOBOL.
004600* 16/04/24         COPYRIGHT NOTICE UPDATED, SUPERSEDES ALL PRIOR.
004700* 08/12/25 VBC - 2.00 RECAST AS GF040 FOR THE GLOBAL FLOOD KEYS
004800*                     SUITE, GIVEN ITS OWN GF NUMBER - WAS STILL
004900*                     FILED UNDER THE OLD DEMO PROGRAM-ID.
005000***
005100*************************************************************************
005200*
005300* COPYRIGHT NOTICE.
005400* ****************
005500*
005600* THIS PROGRAM IS PART OF THE GLOBAL FLOOD KEYS SUITE AND IS
005700* COPYRIGHT (C) VINCENT B COEN, 1991-2026 AND LATER.
005800*
005900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
006000* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
006100* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
006200*
006300*************************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600*===============================
006700*
006800 COPY "envdiv.cob".
006900*
007000 INPUT-OUTPUT             SECTION.
007100*--------------------------------
007200 FILE-CONTROL.
007300     COPY "selgfans.cob".
007400     COPY "selgfrpl.cob".
007500*
007600 DATA                     DIVISION.
007700*===============================
007800*
007900 FILE                    SECTION.
008000*-------------------------------
008100 COPY "fdgfrpl.cob".
008200 COPY "fdgfans.cob".
008300*
008400 WORKING-STORAGE         SECTION.
008500*--------------------------------
008600 77  PROG-NAME               PIC X(15) VALUE "GF040   (2.00)".
008700*
008800 01  GF-QST-STATUS               PIC XX.
008900 01  GF-ANS-STATUS               PIC XX.
009000*
009100* --- SAMPLE ASSET COORDINATES FOR THE SALES-DEMO BANNER, HELD
009200*     SIGNED/SPLIT SO THE BANNER CAN PRINT THEM WITHOUT AN
009300*     INTRINSIC FUNCTION - REDEFINES GIVES THE DISPLAY VIEW. ---
009400*
009500 01  WS-SAMPLE-COORDINATE.                                        GF-024
009600     03  WS-SAMPLE-LAT           PIC S9(3)V9(6)
009700                                  SIGN LEADING SEPARATE.
009800     03  WS-SAMPLE-LON           PIC S9(3)V9(6)
009900                                  SIGN LEADING SEPARATE.
010000 01  WS-SAMPLE-COORD-PARTS REDEFINES WS-SAMPLE-COORDINATE.
010100     03  WS-SAMPLE-LAT-PARTS.
010200         05  WS-SAMPLE-LAT-SIGN  PIC X.
010300         05  WS-SAMPLE-LAT-DEG   PIC 9(3).
010400         05  WS-SAMPLE-LAT-DEC   PIC 9(6).
010500     03  WS-SAMPLE-LON-PARTS.
010600         05  WS-SAMPLE-LON-SIGN  PIC X.
010700         05  WS-SAMPLE-LON-DEG   PIC 9(3).
010800         05  WS-SAMPLE-LON-DEC   PIC 9(6).
010900*
011000 01  WS-SAMPLE-LAT-DISP           PIC -999.999999.
011100 01  WS-SAMPLE-LON-DISP           PIC -999.999999.
011200*
011300 01  WS-ONE-LINE                 PIC X(80)    VALUE SPACES.
011400 01  WS-ONE-LINE-TRACE REDEFINES WS-ONE-LINE.
011500*    TRACE VIEW FOR THE -T RUN OPTION, HOUSE HABIT.
011600     03  WS-LINE-FIRST-TEN       PIC X(10).
011700     03  FILLER                  PIC X(70).
011800*
011900 01  GF-ANSWER-BUILD.
012000     03  FILLER                  PIC X(14) VALUE "The answer is ".
012100     03  WS-ANSWER-TEXT          PIC X(80).
012200 01  GF-ANSWER-PARTS REDEFINES GF-ANSWER-BUILD.
012300     03  FILLER                  PIC X(14).
012400     03  WS-ANSWER-TEXT-CHK      PIC X(80).
012500*
012600 01  WS-EOF-QST-SW                PIC X        VALUE "N".
012700     88  WS-EOF-QST                            VALUE "Y".
012800*
012900 01  WS-LINES-WRITTEN             PIC 9(4)     COMP VALUE ZERO.
013000*
013100 PROCEDURE DIVISION.
013200*===================
013300*
013400 AA000-MAIN.
013500***********
013600     MOVE     51.503600  TO WS-SAMPLE-LAT.
013700     MOVE     -0.127600  TO WS-SAMPLE-LON.
013800     MOVE     WS-SAMPLE-LAT TO WS-SAMPLE-LAT-DISP.
013900     MOVE     WS-SAMPLE-LON TO WS-SAMPLE-LON-DISP.
014000     DISPLAY  "CALCULATING THE ANSWER TO THE QUESTION "
014010              """WILL MY ASSET"
014100              " AT (" WS-SAMPLE-LAT-DISP "," WS-SAMPLE-LON-DISP
014200              ") FLOOD?""".
014300     OPEN     INPUT  GF-QUESTION-FILE.
014400     OPEN     OUTPUT GF-ANSWER-FILE.
014500     READ     GF-QUESTION-FILE
014600              AT END     MOVE "Y" TO WS-EOF-QST-SW
014700              NOT AT END MOVE GF-QUESTION-RECORD TO WS-ONE-LINE.
014800     IF       NOT WS-EOF-QST
014900              PERFORM BB000-WRITE-ANSWER.
015000     CLOSE    GF-QUESTION-FILE GF-ANSWER-FILE.
015100     DISPLAY  "FINISHED!".
015200     STOP     RUN.
015300*
015400 BB000-WRITE-ANSWER.
015500*-------------------
015600     MOVE     SPACES TO WS-ANSWER-TEXT.
015700     MOVE     WS-ONE-LINE TO WS-ANSWER-TEXT.
015800     MOVE     GF-ANSWER-BUILD TO GF-ANSWER-RECORD.
015900     WRITE    GF-ANSWER-RECORD.
016000     ADD      1 TO WS-LINES-WRITTEN.
016100*
