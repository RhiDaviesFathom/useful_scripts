000100********************************************************************
000200*                                                                  *
000300*        WET-AREA-GEN - AT-RISK GRID CELL TABLE REBUILD           *
000400*                    GLOBAL FLOOD KEYS SUITE                      *
000500********************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100      PROGRAM-ID.         GF020.
001200***
001300*    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*                        FOR APPLEWOOD COMPUTERS.
001500***
001600*    INSTALLATION.       APPLEWOOD COMPUTERS.
001700***
001800*    DATE-WRITTEN.       09/06/1989.
001900***
002000*    DATE-COMPILED.
002100***
002200*    SECURITY.           COPYRIGHT (C) 1989-2026 & LATER, V B COEN.
002300*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002400*                        SEE THE FILE COPYING FOR DETAILS.
002500***
002600*    REMARKS.            ORIGINALLY THE RISK-CLASS FLOOD-PLAIN POSTCODE
002700*                        TABLE REBUILD - A SMALL HAND-MAINTAINED TABLE
002800*                        OF POSTCODE SECTORS KNOWN TO FLOOD, PUNCHED IN
002900*                        BY THE UNDERWRITING TEAM AND REFRESHED ONTO
003000*                        TAPE WHENEVER THEY REVISED THE LIST.  RECAST
003100*                        IN 2025 AS THE AT-RISK GRID CELL REBUILD FOR
003200*                        THE GLOBAL FLOOD KEYS SUITE: SAME IDEA, A
003300*                        SHORT HAND-MAINTAINED TABLE BAKED INTO THE
003400*                        PROGRAM AND REFRESHED ONTO THE WET-AREA FILE.
003500***
003600*    VERSION.            SEE PROG-NAME IN WS.
003700***
003800* CHANGES:
003900* 09/06/89 VBC - 1.00 CREATED - RISK-CLASS FLOOD-PLAIN POSTCODE TABLE
004000*                     REBUILD.
004100* 14/02/93 VBC - 1.01 TABLE WIDENED, UNDERWRITING ADDED THE COASTAL
004200*                     SECTORS.
004300* 19/08/98 VBC - 1.02 YEAR 2000 - NO DATE FIELDS IN THIS REBUILD, NO
004400*                     CHANGE NEEDED, LOGGED FOR THE Y2K AUDIT TRAIL.
004500* 30/11/99 VBC - 1.02 Y2K SIGN-OFF, RE-TESTED, NO FINDINGS.
004600* 29/01/09 VBC - 1.03 MIGRATION TO OPEN COBOL/GNUCOBOL.
004700* 16/04/24         COPYRIGHT NOTICE UPDATED, SUPERSEDES ALL PRIOR.
004800* 05/12/25 VBC - 2.00 RECAST AS GF020 FOR THE GLOBAL FLOOD KEYS
004900*                     SUITE - THE HAND TABLE IS NOW (LAT_ID, LON_ID,
005000*                     PERIL_ID) GRID CELLS INSTEAD OF POSTCODE
005100*                     SECTORS, WRITTEN TO THE WET-AREA REFERENCE FILE.
005200***
005300*************************************************************************
005400*
005500* COPYRIGHT NOTICE.
005600* ****************
005700*
005800* THIS PROGRAM IS PART OF THE GLOBAL FLOOD KEYS SUITE AND IS
005900* COPYRIGHT (C) VINCENT B COEN, 1989-2026 AND LATER.
006000*
006100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
006200* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
006300* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
006400*
006500*************************************************************************
006600*
006700 ENVIRONMENT             DIVISION.
006800*===============================
006900*
007000 COPY "envdiv.cob".
007100*
007200 INPUT-OUTPUT             SECTION.
007300*--------------------------------
007400 FILE-CONTROL.
007500     COPY "selgfwet.cob".
007600*
007700 DATA                     DIVISION.
007800*===============================
007900*
008000 FILE                    SECTION.
008100*-------------------------------
008200 COPY "fdgfwet.cob".
008300*
008400 WORKING-STORAGE         SECTION.
008500*--------------------------------
008600 77  PROG-NAME               PIC X(15) VALUE "GF020   (2.00)".
008700*
008800 01  GF-WET-STATUS               PIC XX.
008900*
009000 01  GF-WET-COUNTS.
009100     03  WS-WET-ROW-COUNT        PIC 9(4)     COMP VALUE ZERO.
009200     03  WS-WET-ROW-IX           PIC 9(4)     COMP VALUE ZERO.
009300 01  GF-WET-COUNTS-FLAT REDEFINES GF-WET-COUNTS.
009400*    SINGLE TRACE FIELD FOR THE -T RUN OPTION.
009500     03  WS-WET-COUNTS-TRACE     PIC 9(8).
009600*
009700* --- HAND-MAINTAINED AT-RISK CELL TABLE, UNDERWRITING-SUPPLIED -
009800*     ONE 19-BYTE VALUE LINE PER GRID CELL, SIGN+7 DIGIT LAT_ID,
009900*     SIGN+7 DIGIT LON_ID, 3 CHAR PERIL CODE.  REDEFINES BELOW
010000*     TURNS THE BLOCK INTO A SUBSCRIPTABLE TABLE, HOUSE HABIT
010100*     FOR SMALL REFERENCE LISTS BAKED INTO THE PROGRAM. ---
010200*
010300 01  WS-WET-SAMPLE-DATA.                                          GF-022
010400     03  FILLER  PIC X(19) VALUE "+0512340-0001800ORF".
010500     03  FILLER  PIC X(19) VALUE "+0512340-0001800OSF".
010600     03  FILLER  PIC X(19) VALUE "+0512340-0001800WSS".
010700     03  FILLER  PIC X(19) VALUE "+0512350-0001790ORF".
010800     03  FILLER  PIC X(19) VALUE "+0512350-0001790OSF".
010900     03  FILLER  PIC X(19) VALUE "+0513200-0002100ORF".
011000     03  FILLER  PIC X(19) VALUE "+0513200-0002100WSS".
011100     03  FILLER  PIC X(19) VALUE "+0508800+0000700ORF".
011200     03  FILLER  PIC X(19) VALUE "+0508800+0000700OSF".
011300     03  FILLER  PIC X(19) VALUE "+0508810+0000710ORF".
011400     03  FILLER  PIC X(19) VALUE "+0500500-0003600WSS".
011500     03  FILLER  PIC X(19) VALUE "+0500510-0003590WSS".
011600*
011700 01  WS-WET-SAMPLE-TABLE REDEFINES WS-WET-SAMPLE-DATA.
011800     03  WS-WET-SAMPLE-ROW       OCCURS 12 TIMES.
011900         05  WS-WET-ROW-LAT      PIC S9(7)
012000                                  SIGN LEADING SEPARATE.
012100         05  WS-WET-ROW-LON      PIC S9(7)
012200                                  SIGN LEADING SEPARATE.
012300         05  WS-WET-ROW-PERIL    PIC X(3).
012400     03  WS-WET-ROW-TEXT REDEFINES WS-WET-SAMPLE-ROW
012500                                 OCCURS 12 TIMES
012600                                 PIC X(19).
012700*
012800 01  WS-DISPLAY-LINE.
012900     03  FILLER                  PIC X(9)  VALUE "WET AREA ".
013000     03  WS-DISP-LAT             PIC -9(7).
013100     03  FILLER                  PIC X(1)  VALUE SPACE.
013200     03  WS-DISP-LON             PIC -9(7).
013300     03  FILLER                  PIC X(1)  VALUE SPACE.
013400     03  WS-DISP-PERIL           PIC X(3).
013500     03  FILLER                  PIC X(30).
013600*
013700 PROCEDURE DIVISION.
013800*===================
013900*
014000 AA000-MAIN.
014100***********
014200     MOVE     12 TO WS-WET-ROW-COUNT.
014300     OPEN     OUTPUT GF-WETAREA-FILE.
014400     IF       GF-WET-STATUS NOT = "00"
014500              DISPLAY "GF020 ABEND - could not open wet-area outpu
014510-                    "t,"
014600              DISPLAY "             check the output directory exi
014610-                    "sts."
014700              STOP RUN.
014800     PERFORM  BB000-WRITE-ONE-ROW THRU BB000-EXIT
014900              VARYING WS-WET-ROW-IX FROM 1 BY 1
015000              UNTIL WS-WET-ROW-IX > WS-WET-ROW-COUNT.
015100     CLOSE    GF-WETAREA-FILE.
015200     DISPLAY  "GF020 WET-AREA-GEN COMPLETE, " WS-WET-ROW-COUNT
015300              " ROWS WRITTEN.".
015400     STOP     RUN.
015500*
015600 BB000-WRITE-ONE-ROW.
015700*--------------------
015800     MOVE     WS-WET-ROW-LAT(WS-WET-ROW-IX)   TO WET-LAT-ID.
015900     MOVE     WS-WET-ROW-LON(WS-WET-ROW-IX)   TO WET-LON-ID.
016000     MOVE     WS-WET-ROW-PERIL(WS-WET-ROW-IX) TO WET-PERIL-ID.
016100     WRITE    GF-WETAREA-RECORD.
016200     MOVE     WET-LAT-ID   TO WS-DISP-LAT.
016300     MOVE     WET-LON-ID   TO WS-DISP-LON.
016400     MOVE     WET-PERIL-ID TO WS-DISP-PERIL.
016500     DISPLAY  WS-DISPLAY-LINE.
016600*
016700 BB000-EXIT.
016800     EXIT.
016900*
