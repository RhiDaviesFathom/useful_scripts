000100********************************************************************
000200*                                                                  *
000300*        MODEL-FILES-LIST - DISTINCT CATCHMENT FILE REBUILD       *
000400*                    GLOBAL FLOOD KEYS SUITE                      *
000500********************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100      PROGRAM-ID.         GF010.
001200***
001300*    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*                        FOR APPLEWOOD COMPUTERS.
001500***
001600*    INSTALLATION.       APPLEWOOD COMPUTERS.
001700***
001800*    DATE-WRITTEN.       17/02/1988.
001900***
002000*    DATE-COMPILED.
002100***
002200*    SECURITY.           COPYRIGHT (C) 1988-2026 & LATER, V B COEN.
002300*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002400*                        SEE THE FILE COPYING FOR DETAILS.
002500***
002600*    REMARKS.            ORIGINALLY THE RISK-CLASS DISTINCT-COVER-CODE
002700*                        FILE REBUILD - RESCANNED THE KEYS OUTPUT OF
002800*                        THE RISK-CLASS RUN AND WROTE A FETCH LIST FOR
002900*                        WHICHEVER RATING TABLES THE DOWNSTREAM RATING
003000*                        ENGINE WOULD NEED.  RECAST IN 2025 TO RESCAN
003100*                        THE GLOBAL FLOOD KEYS OUTPUT AND WRITE THE
003200*                        FETCH LIST OF CATCHMENT MODEL-DATA FILES THE
003300*                        LOSS-CALC STEP NEEDS - THE SHAPE OF THE JOB
003400*                        (RESCAN THE PRIOR PROGRAM'S OUTPUT, DEDUPE A
003500*                        KEY, WRITE A PLAIN FETCH LIST) IS UNCHANGED.
003600***
003700*    VERSION.            SEE PROG-NAME IN WS.
003800***
003900* CHANGES:
004000* 17/02/88 VBC - 1.00 CREATED - RISK-CLASS DISTINCT-COVER-CODE FETCH
004100*                     LIST REBUILD.
004200* 08/05/91 VBC - 1.01 DEDUPE TABLE WIDENED, RAN OUT OF ROOM ON THE
004300*                     COMMERCIAL FLEET EXTRACT.
004400* 21/09/96 VBC - 1.02 FETCH LIST NOW WRITTEN LINE-SEQUENTIAL, WAS
004500*                     FIXED BLOCK, PRINTER SPOOLER KEPT TRUNCATING IT.
004600* 19/08/98 VBC - 1.03 YEAR 2000 - NO DATE FIELDS IN THIS REBUILD, NO
004700*                     CHANGE NEEDED, LOGGED FOR THE Y2K AUDIT TRAIL.
004800* 30/11/99 VBC - 1.03 Y2K SIGN-OFF, RE-TESTED, NO FINDINGS.
004900* 29/01/09 VBC - 1.04 MIGRATION TO OPEN COBOL/GNUCOBOL.
005000* 16/04/24         COPYRIGHT NOTICE UPDATED, SUPERSEDES ALL PRIOR.
005100* 03/12/25 VBC - 2.00 RECAST AS GF010 FOR THE GLOBAL FLOOD KEYS
005200*                     SUITE - DEDUPE KEY IS NOW CATCHMENT-ID OFF THE
005300*                     KEYS FILE, FETCH LIST IS THE TWO MODEL-DATA
005400*                     PARQUET PATHS PER CATCHMENT PLUS THE FIXED BASE
005500*                     SET.
005600* 09/12/25 VBC - 2.01 BASE-SET NAMES BUILT BY STRING RATHER THAN HELD
005700*                     AS LITERALS ONE PER LINE - EASIER TO KEEP THE
005800*                     LIST AND THE COUNT IN STEP.
005900***
006000*************************************************************************
006100*
006200* COPYRIGHT NOTICE.
006300* ****************
006400*
006500* THIS PROGRAM IS PART OF THE GLOBAL FLOOD KEYS SUITE AND IS
006600* COPYRIGHT (C) VINCENT B COEN, 1988-2026 AND LATER.
006700*
006800* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
006900* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
007000* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007100*
007200*************************************************************************
007300*
007400 ENVIRONMENT             DIVISION.
007500*===============================
007600*
007700 COPY "envdiv.cob".
007800*
007900 INPUT-OUTPUT             SECTION.
008000*--------------------------------
008100 FILE-CONTROL.
008200     COPY "selgfkey.cob".
008300     COPY "selgfmdl.cob".
008400*
008500 DATA                     DIVISION.
008600*===============================
008700*
008800 FILE                    SECTION.
008900*-------------------------------
009000 COPY "fdgfkey.cob".
009100 COPY "fdgfmdl.cob".
009200*
009300 WORKING-STORAGE         SECTION.
009400*--------------------------------
009500 77  PROG-NAME               PIC X(15) VALUE "GF010   (2.01)".
009600*
009700 COPY "wsgfssn.cob".
009800*
009900 PROCEDURE DIVISION.
010000*===================
010100*
010200 AA000-MAIN.
010300***********
010400     OPEN     INPUT  GF-KEYS-FILE.
010500     OPEN     OUTPUT GF-MODEL-FILE.
010600     PERFORM  AA010-READ-KEY THRU AA010-EXIT.
010700     PERFORM  BB000-HANDLE-KEY THRU BB000-EXIT
010800              UNTIL WS-EOF-KEY.
010900     PERFORM  CC000-WRITE-BASE-SET THRU CC000-EXIT.
011000     PERFORM  CC010-WRITE-CATCHMENT-FILES THRU CC010-EXIT.
011100     CLOSE    GF-KEYS-FILE GF-MODEL-FILE.
011200     DISPLAY  "GF010 MODEL-FILES-LIST CONTROL TOTALS".
011300     DISPLAY  "  KEYS READ ............ " WS-KEYS-IN.
011400     DISPLAY  "  DISTINCT CATCHMENTS ... " WS-CATCHMENTS-FOUND.
011500     DISPLAY  "  FILES WRITTEN ......... " WS-FILES-WRITTEN.
011600     STOP     RUN.
011700*
011800 AA010-READ-KEY.
011900*--------------
012000     READ     GF-KEYS-FILE
012100              AT END     MOVE "Y" TO WS-EOF-KEY-SW
012200              NOT AT END ADD  1   TO WS-KEYS-IN.
012300*
012400 AA010-EXIT.
012500     EXIT.
012600*
012700 BB000-HANDLE-KEY.
012800*-----------------
012900*    ONLY POSITIVE CATCHMENT IDS ARE COLLECTED - SEE BATCH
013000*    FLOW, MODEL-FILES-LIST.
013100     IF       KEY-CATCHMENT-ID >= 1
013200              PERFORM BB010-CHECK-SEEN THRU BB010-EXIT
013300              IF      NOT WS-ALREADY-SEEN
013400                      ADD  1 TO WS-SEEN-COUNT
013500                      MOVE KEY-CATCHMENT-ID
013600                           TO WS-SEEN-CATCHMENT-ID(WS-SEEN-COUNT)
013700                      ADD  1 TO WS-CATCHMENTS-FOUND
013800              END-IF.
013900     PERFORM  AA010-READ-KEY THRU AA010-EXIT.
014000*
014100 BB000-EXIT.
014200     EXIT.
014300*
014400 BB010-CHECK-SEEN.
014500*    SMALL TABLE, HOUSE STYLE - FULL SCAN, NO KEY NEEDED.
014600     MOVE     "N" TO WS-ALREADY-SEEN-SW.
014700     PERFORM  BB011-TEST-ONE-SEEN THRU BB011-EXIT
014800              VARYING WS-SEEN-SUB FROM 1 BY 1
014900              UNTIL WS-SEEN-SUB > WS-SEEN-COUNT
014910                    OR WS-ALREADY-SEEN.
015000*
015100 BB010-EXIT.
015200     EXIT.
015300*
015400 BB011-TEST-ONE-SEEN.
015500     IF       WS-SEEN-CATCHMENT-ID(WS-SEEN-SUB) = KEY-CATCHMENT-ID
015600              MOVE "Y" TO WS-ALREADY-SEEN-SW.
015700*
015800 BB011-EXIT.
015900     EXIT.
016000*
016100 CC000-WRITE-BASE-SET.                                            GF-021
016200*    FIXED BASE SET - CONFIGURATION IN THE VENDOR SYSTEM,
016300*    REPRODUCED HERE AS THE MECHANISM THE RULE CALLS FOR.
016400*    SEE BATCH FLOW, MODEL-FILES-LIST.
016500     MOVE     SPACES TO MDL-FILE-NAME.
016600     MOVE     "vulnerability/vulnerability_dictionary.parquet"
016700              TO MDL-FILE-NAME.
016800     WRITE    GF-MODEL-FILE-RECORD.
016900     ADD      1 TO WS-FILES-WRITTEN.
017000     MOVE     SPACES TO MDL-FILE-NAME.
017100     MOVE     "wetarea/wetarea_lookup.parquet" TO MDL-FILE-NAME.
017200     WRITE    GF-MODEL-FILE-RECORD.
017300     ADD      1 TO WS-FILES-WRITTEN.
017400     MOVE     SPACES TO MDL-FILE-NAME.
017500     MOVE     "reference/postcode_centroids.parquet"
017510              TO MDL-FILE-NAME.
017600     WRITE    GF-MODEL-FILE-RECORD.
017700     ADD      1 TO WS-FILES-WRITTEN.
017800     MOVE     SPACES TO MDL-FILE-NAME.
017900     MOVE     "reference/mcm_code_maps.parquet" TO MDL-FILE-NAME.
018000     WRITE    GF-MODEL-FILE-RECORD.
018100     ADD      1 TO WS-FILES-WRITTEN.
018200*
018300 CC000-EXIT.
018400     EXIT.
018500*
018600 CC010-WRITE-CATCHMENT-FILES.
018700     PERFORM  CC011-WRITE-ONE-CATCHMENT THRU CC011-EXIT
018800              VARYING WS-SEEN-SUB FROM 1 BY 1
018900              UNTIL WS-SEEN-SUB > WS-SEEN-COUNT.
019000*
019100 CC010-EXIT.
019200     EXIT.
019300*
019400 CC011-WRITE-ONE-CATCHMENT.
019500*    TWO RECORDS PER DISTINCT CATCHMENT - SEE BATCH FLOW,
019600*    MODEL-FILES-LIST.
019700     MOVE     WS-SEEN-CATCHMENT-ID(WS-SEEN-SUB)
019710              TO WED-CAT-FILE-ID.
019800     PERFORM  CC012-TRIM-CATCHMENT-ID THRU CC012-EXIT.
019900     MOVE     SPACES TO MDL-FILE-NAME.
020000     STRING   "catchments/catchment_"      DELIMITED BY SIZE
020100              WS-CAT-ID-TEXT(1:WS-CAT-ID-LEN)
020200                                            DELIMITED BY SIZE
020300              ".parquet"                   DELIMITED BY SIZE
020400              INTO MDL-FILE-NAME.
020500     WRITE    GF-MODEL-FILE-RECORD.
020600     ADD      1 TO WS-FILES-WRITTEN.
020700     MOVE     SPACES TO MDL-FILE-NAME.
020800     STRING   "catchment_events/catchment_" DELIMITED BY SIZE
020900              WS-CAT-ID-TEXT(1:WS-CAT-ID-LEN)
021000                                             DELIMITED BY SIZE
021100              "_events.parquet"             DELIMITED BY SIZE
021200              INTO MDL-FILE-NAME.
021300     WRITE    GF-MODEL-FILE-RECORD.
021400     ADD      1 TO WS-FILES-WRITTEN.
021500*
021600 CC011-EXIT.
021700     EXIT.
021800*
021900 CC012-TRIM-CATCHMENT-ID.
022000*    Z-SUPPRESSED EDITED FIELD LEAVES LEADING BLANKS - CLOSE
022100*    THEM UP CHARACTER BY CHARACTER BEFORE THE ID GOES INTO
022200*    THE STRING, SAME TRIM IDIOM AS WW041 IN GF000.
022300     MOVE     SPACES TO WS-CAT-ID-TEXT.
022400     MOVE     ZERO   TO WS-CAT-ID-LEN.
022500     PERFORM  CC013-COPY-ONE-DIGIT THRU CC013-EXIT
022600              VARYING WS-TRIM-IX FROM 1 BY 1 UNTIL WS-TRIM-IX > 8.
022700*
022800 CC012-EXIT.
022900     EXIT.
023000*
023100 CC013-COPY-ONE-DIGIT.
023200     IF       WED-CAT-FILE-ID(WS-TRIM-IX:1) NOT = SPACE
023300              ADD  1 TO WS-CAT-ID-LEN
023400              MOVE WED-CAT-FILE-ID(WS-TRIM-IX:1)
023500                   TO WS-CAT-ID-TEXT(WS-CAT-ID-LEN:1).
023600*
023700 CC013-EXIT.
023800     EXIT.
023900*
