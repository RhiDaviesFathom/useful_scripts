000100********************************************************************
000200*                                                                  *
000300*        CATCHMENT-GEN - SAMPLE CATCHMENT HAZARD TABLE REBUILD    *
000400*                    GLOBAL FLOOD KEYS SUITE                      *
000500********************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100      PROGRAM-ID.         GF030.
001200***
001300*    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*                        FOR APPLEWOOD COMPUTERS.
001500***
001600*    INSTALLATION.       APPLEWOOD COMPUTERS.
001700***
001800*    DATE-WRITTEN.       22/03/1990.
001900***
002000*    DATE-COMPILED.
002100***
002200*    SECURITY.           COPYRIGHT (C) 1990-2026 & LATER, V B COEN.
002300*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002400*                        SEE THE FILE COPYING FOR DETAILS.
002500***
002600*    REMARKS.            ORIGINALLY THE RISK-CLASS SAMPLE RATING-TABLE
002700*                        REBUILD - A SMALL PUNCHED TABLE OF RATE BANDS
002800*                        BY RATING ZONE AND RETURN PERIOD, USED BY
002900*                        SUPPORT TO RELOAD THE RATING FILE AFTER A
003000*                        TABLE CORRUPTION WITHOUT WAITING ON A FULL
003100*                        VENDOR EXTRACT.  RECAST IN 2025 AS THE SAMPLE
003200*                        CATCHMENT HAZARD TABLE REBUILD FOR THE GLOBAL
003300*                        FLOOD KEYS SUITE - SAME IDEA, A SMALL PUNCHED
003400*                        TABLE OF DEPTHS BY GRID CELL AND RETURN
003500*                        PERIOD, RELOADED ONTO THE CATCHMENT FILE.
003600***
003700*    VERSION.            SEE PROG-NAME IN WS.
003800***
003900* CHANGES:
004000* 22/03/90 VBC - 1.00 CREATED - RISK-CLASS SAMPLE RATING-TABLE
004100*                     REBUILD.
004200* 11/10/94 VBC - 1.01 RETURN-PERIOD COLUMN WIDENED, UNDERWRITING
004300*                     ADDED THE 500 AND 1000 YEAR BANDS.
004400* 19/08/98 VBC - 1.02 YEAR 2000 - NO DATE FIELDS IN THIS REBUILD, NO
004500*                     CHANGE NEEDED, LOGGED FOR THE Y2K AUDIT TRAIL.
004600* 30/11/99 VBC - 1.02 Y2K SIGN-OFF, RE-TESTED, NO FINDINGS.
004700* 29/01/09 VBC - 1.03 MIGRATION TO OPEN COBOL/GNUCOBOL.
004800* 16/04/24         COPYRIGHT NOTICE UPDATED, SUPERSEDES ALL PRIOR.
004900* 05/12/25 VBC - 2.00 RECAST AS GF030 FOR THE GLOBAL FLOOD KEYS
005000*                     SUITE - THE PUNCHED TABLE IS NOW (LAT_ID,
005100*                     LON_ID, PERIL_ID, RETURN_PERIOD, FLOOD_DEPTH_CM)
005200*                     ROWS, WRITTEN TO THE SAMPLE CATCHMENT HAZARD
005300*                     FILE.
005400***
005500*************************************************************************
005600*
005700* COPYRIGHT NOTICE.
005800* ****************
005900*
006000* THIS PROGRAM IS PART OF THE GLOBAL FLOOD KEYS SUITE AND IS
006100* COPYRIGHT (C) VINCENT B COEN, 1990-2026 AND LATER.
006200*
006300* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
006400* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
006500* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
006600*
006700*************************************************************************
006800*
006900 ENVIRONMENT             DIVISION.
007000*===============================
007100*
007200 COPY "envdiv.cob".
007300*
007400 INPUT-OUTPUT             SECTION.
007500*--------------------------------
007600 FILE-CONTROL.
007700     COPY "selgfchz.cob".
007800*
007900 DATA                     DIVISION.
008000*===============================
008100*
008200 FILE                    SECTION.
008300*-------------------------------
008400 COPY "fdgfchz.cob".
008500*
008600 WORKING-STORAGE         SECTION.
008700*--------------------------------
008800 77  PROG-NAME               PIC X(15) VALUE "GF030   (2.00)".
008900*
009000 01  GF-CHZ-STATUS               PIC XX.
009100*
009200 01  GF-CHZ-COUNTS.
009300     03  WS-CHZ-ROW-COUNT        PIC 9(4)     COMP VALUE ZERO.
009400     03  WS-CHZ-ROW-IX           PIC 9(4)     COMP VALUE ZERO.
009500 01  GF-CHZ-COUNTS-FLAT REDEFINES GF-CHZ-COUNTS.
009600*    SINGLE TRACE FIELD FOR THE -T RUN OPTION.
009700     03  WS-CHZ-COUNTS-TRACE     PIC 9(8).
009800*
009900* --- HAND-PUNCHED SAMPLE HAZARD TABLE, ONE 30-BYTE VALUE LINE
010000*     PER GRID CELL/RETURN-PERIOD PAIR, SIGN+7 DIGIT LAT_ID,
010100*     SIGN+7 DIGIT LON_ID, 3 CHAR PERIL CODE, 4 DIGIT RETURN
010200*     PERIOD, SIGN+4.2 DIGIT FLOOD DEPTH IN CM.  REDEFINES TURNS
010300*     IT INTO A SUBSCRIPTABLE TABLE, SAME IDEA AS GF020. ---
010400*
010500 01  WS-CHZ-SAMPLE-DATA.                                          GF-023
010600     03  FILLER  PIC X(30) VALUE "+0512340-0001800ORF0020+001500".
010700     03  FILLER  PIC X(30) VALUE "+0512340-0001800ORF0100+003200".
010800     03  FILLER  PIC X(30) VALUE "+0512340-0001800ORF0500+004800".
010900     03  FILLER  PIC X(30) VALUE "+0512340-0001800ORF1000+006500".
011000     03  FILLER  PIC X(30) VALUE "+0512350-0001790OSF0020+000350".
011100     03  FILLER  PIC X(30) VALUE "+0512350-0001790OSF0100+001200".
011200     03  FILLER  PIC X(30) VALUE "+0508800+0000700ORF0020+000200".
011300     03  FILLER  PIC X(30) VALUE "+0508800+0000700ORF0100+000900".
011400     03  FILLER  PIC X(30) VALUE "+0508800+0000700ORF0500+002500".
011500     03  FILLER  PIC X(30) VALUE "+0500500-0003600WSS0100+000600".
011600     03  FILLER  PIC X(30) VALUE "+0500500-0003600WSS0500+001800".
011700     03  FILLER  PIC X(30) VALUE "+0500500-0003600WSS1000+003100".
011800*
011900 01  WS-CHZ-SAMPLE-TABLE REDEFINES WS-CHZ-SAMPLE-DATA.
012000     03  WS-CHZ-SAMPLE-ROW       OCCURS 12 TIMES.
012100         05  WS-CHZ-ROW-LAT      PIC S9(7)
012200                                  SIGN LEADING SEPARATE.
012300         05  WS-CHZ-ROW-LON      PIC S9(7)
012400                                  SIGN LEADING SEPARATE.
012500         05  WS-CHZ-ROW-PERIL    PIC X(3).
012600         05  WS-CHZ-ROW-RP       PIC 9(4).
012700         05  WS-CHZ-ROW-DEPTH    PIC S9(4)V99
012800                                  SIGN LEADING SEPARATE.
012900     03  WS-CHZ-ROW-TEXT REDEFINES WS-CHZ-SAMPLE-ROW
013000                                 OCCURS 12 TIMES
013100                                 PIC X(30).
013200*
013300 PROCEDURE DIVISION.
013400*===================
013500*
013600 AA000-MAIN.
013700***********
013800     MOVE     12 TO WS-CHZ-ROW-COUNT.
013900     OPEN     OUTPUT GF-CHZ-FILE.
014000     IF       GF-CHZ-STATUS NOT = "00"
014100              DISPLAY "GF030 ABEND - could not open catchment samp
014110-                    "le,"
014200              DISPLAY "             check the output directory exi
014210-                    "sts."
014300              STOP RUN.
014400     PERFORM  BB000-WRITE-ONE-ROW THRU BB000-EXIT
014500              VARYING WS-CHZ-ROW-IX FROM 1 BY 1
014600              UNTIL WS-CHZ-ROW-IX > WS-CHZ-ROW-COUNT.
014700     CLOSE    GF-CHZ-FILE.
014800     DISPLAY  "GF030 CATCHMENT-GEN COMPLETE, " WS-CHZ-ROW-COUNT
014900              " ROWS WRITTEN.".
015000     STOP     RUN.
015100*
015200 BB000-WRITE-ONE-ROW.
015300*--------------------
015400     MOVE     WS-CHZ-ROW-LAT(WS-CHZ-ROW-IX)   TO CHZ-LAT-ID.
015500     MOVE     WS-CHZ-ROW-LON(WS-CHZ-ROW-IX)   TO CHZ-LON-ID.
015600     MOVE     WS-CHZ-ROW-PERIL(WS-CHZ-ROW-IX) TO CHZ-PERIL-ID.
015700     MOVE     WS-CHZ-ROW-RP(WS-CHZ-ROW-IX)
015710              TO CHZ-RETURN-PERIOD.
015800     MOVE     WS-CHZ-ROW-DEPTH(WS-CHZ-ROW-IX)
015810              TO CHZ-FLOOD-DEPTH-CM.
015900     WRITE    GF-CHZ-RECORD.
016000*
016100 BB000-EXIT.
016200     EXIT.
016300*
