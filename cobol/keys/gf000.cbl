000100********************************************************************
000200*                                                                  *
000300*        KEYS-LOOKUP - LOCATION TO PERIL/COVERAGE KEYS            *
000400*                    GLOBAL FLOOD KEYS SUITE                      *
000500********************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100      PROGRAM-ID.         GF000.
001200***
001300*    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*                        FOR APPLEWOOD COMPUTERS.
001500***
001600*    INSTALLATION.       APPLEWOOD COMPUTERS.
001700***
001800*    DATE-WRITTEN.       02/06/1986.
001900***
002000*    DATE-COMPILED.
002100***
002200*    SECURITY.           COPYRIGHT (C) 1986-2026 & LATER, V B COEN.
002300*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002400*                        SEE THE FILE COPYING FOR DETAILS.
002500***
002600*    REMARKS.            ORIGINALLY THE GENERAL PROPERTY RISK-CLASS
002700*                        KEYS EXTRACTION BATCH - ONE CANDIDATE KEY PER
002800*                        PERIL X COVERAGE PER INSURED LOCATION, EACH
002900*                        KEY CARRYING A RESOLVED VULNERABILITY CODE AND
003000*                        A GRID REFERENCE.  RECAST IN 2025 TO DRIVE THE
003100*                        GLOBAL FLOOD CATASTROPHE MODEL: SAME SHAPE,
003200*                        THE PERILS ARE NOW RIVER FLOOD/FLASH FLOOD/
003300*                        STORM SURGE AND THE GRID IS A LAT/LON CELL
003400*                        RATHER THAN A NATIONAL GRID SQUARE.
003500***
003600*    VERSION.            SEE PROG-NAME IN WS.
003700***
003800* CHANGES:
003900* 02/06/86 VBC - 1.00 CREATED - RISK-CLASS KEYS EXTRACTION BATCH.
004000* 19/11/89 VBC - 1.01 VULNERABILITY DICTIONARY WIDENED, RAN OUT OF
004100*                     ROOM ON THE HOUSEHOLD EXTENSION CLASSES.
004200* 25/06/92 VBC - 1.02 POSTCODE CENTROID FALLBACK ADDED FOR LOCATIONS
004300*                     RECEIVED WITHOUT A GRID REFERENCE.
004400* 30/03/94 VBC - 1.03 MOBILE HOME FLAG CORRECTED - WAS TESTING
004500*                     CONSTRUCTION-CODE ALONE, OCCUPANCY ALSO MATTERS.
004600* 14/08/98 VBC - 1.04 YEAR 2000 - YEAR-BUILT AND ALL DATE-DERIVED
004700*                     KEYS WIDENED TO FOUR-DIGIT YEARS.
004800* 30/11/99 VBC - 1.04 Y2K SIGN-OFF, RE-TESTED END TO END, NO FINDINGS.
004900* 17/05/03 VBC - 1.05 BI PERIOD-OF-INDEMNITY BANDING TABLE ADDED FOR
005000*                     THE BUSINESS INTERRUPTION PRODUCT LINE.
005100* 29/01/09 VBC - 1.06 MIGRATION TO OPEN COBOL/GNUCOBOL.
005200* 16/04/24         COPYRIGHT NOTICE UPDATED, SUPERSEDES ALL PRIOR.
005300* 19/09/25 VBC - 2.00 RECAST AS GF000 FOR THE GLOBAL FLOOD KEYS
005400*                     SUITE - PERILS/COVERAGES/BUSINESS RULES ALL
005500*                     REPLACED, RECORD SHAPE AND BATCH SKELETON KEPT.
005600* 24/11/25 VBC - 2.01 WET-AREA AND CATCHMENT TABLES ADDED, GRID IDS
005700*                     NOW COMPUTED ONCE PER LOCATION (GF095 CALL)
005800*                     RATHER THAN ONCE PER CANDIDATE KEY - THE
005900*                     COORDINATES CANNOT CHANGE BETWEEN CANDIDATES.
006000* 28/11/25 VBC - 2.02 FLOORS-OCCUPIED REDUCTION (UNSTRING) ADDED.
006100* 01/12/25 VBC - 2.03 CANDIDATE-KEY NEUTRALISATION SPLIT OUT TO ITS
006200*                     OWN PARAGRAPH, WAS BURIED IN THE MATCH ROUTINE
006300*                     AND HARD TO CHECK AGAINST THE RULES DOC.
006400* 04/12/25 VBC - 2.04 BI COVERAGE MATCHES ON THE FULL PERIL GROUP,
006500*                     NOT THE SINGLE PERIL-ID - PY001 STYLE BUG
006600*                     CAUGHT IN TESTING, SEE TICKET GF-014.
006700* 08/12/25 VBC - 2.05 CATCHMENT-NOT-FOUND DOWNGRADE TO FAIL ADDED -
006800*                     WAS LEAVING STATUS = SUCCESS WITH CATCHMENT-ID
006900*                     STILL -1, QUERIED BY QA.
006910* 23/12/25 VBC - 2.06 WS-STATUS/KEY-STATUS WIDENED X(8) -> X(9),
006920*                     THE "NOTATRISK" LITERAL WAS BEING TRUNCATED
006930*                     TO "NOTATRIS" ON THE KEYS FILE, CAUGHT BY
006940*                     MODELLING QA.  ALSO ADDED DD062/DD063 TO
006950*                     TALLY DISTINCT CATCHMENT-IDS AND A NEW LINE
006960*                     ON EE900 FOR IT, TICKET GF-025.
007000***
007100*************************************************************************
007200*
007300* COPYRIGHT NOTICE.
007400* ****************
007500*
007600* THIS PROGRAM IS PART OF THE GLOBAL FLOOD KEYS SUITE AND IS
007700* COPYRIGHT (C) VINCENT B COEN, 1986-2026 AND LATER.
007800*
007900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
008000* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
008100* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008200*
008300*************************************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*===============================
008700*
008800 COPY "envdiv.cob".
008900*
009000 INPUT-OUTPUT             SECTION.
009100*--------------------------------
009200 FILE-CONTROL.
009300     COPY "selgfloc.cob".
009400     COPY "selgfvul.cob".
009500     COPY "selgfmcmr.cob".
009600     COPY "selgfmcmn.cob".
009700     COPY "selgfpc.cob".
009800     COPY "selgfyb.cob".
009900     COPY "selgfwet.cob".
010000     COPY "selgfcat.cob".
010100     COPY "selgfkey.cob".
010200     COPY "selgferr.cob".
010300*
010400 DATA                     DIVISION.
010500*===============================
010600*
010700 FILE                    SECTION.
010800*-------------------------------
010900 COPY "fdgfloc.cob".
011000 COPY "fdgfvul.cob".
011100 COPY "fdgfmcmr.cob".
011200 COPY "fdgfmcmn.cob".
011300 COPY "fdgfpc.cob".
011400 COPY "fdgfyb.cob".
011500 COPY "fdgfwet.cob".
011600 COPY "fdgfcat.cob".
011700 COPY "fdgfkey.cob".
011800 COPY "fdgferr.cob".
011900*
012000 WORKING-STORAGE         SECTION.
012100*--------------------------------
012200 77  PROG-NAME               PIC X(15) VALUE "GF000   (2.06)".
012300*
012400 COPY "wsgfmsg.cob".
012500 COPY "wsgftot.cob".
012600*
012700 PROCEDURE DIVISION.
012800*===================
012900*
013000 AA000-MAIN.
013100***********
013200     PERFORM  AA010-OPEN-FILES.
013300     PERFORM  AA020-LOAD-STATIC-TABLES.
013400     PERFORM  AA030-PROCESS-LOCATIONS THRU AA030-EXIT.
013500     PERFORM  AA040-CLOSE-FILES.
013600     PERFORM  EE900-DISPLAY-TOTALS.
013700     STOP     RUN.
013800*
013900 AA000-EXIT.
014000     EXIT.
014100*
014200 AA010-OPEN-FILES.
014300*----------------
014400     OPEN     INPUT  GF-LOCATION-FILE
014500                      GF-VULNERABILITY-FILE
014600                      GF-MCM-RES-FILE
014700                      GF-MCM-NONRES-FILE
014800                      GF-POSTCODE-FILE
014900                      GF-YEARBUILT-FILE
015000                      GF-WETAREA-FILE
015100                      GF-CATCHMENT-FILE.
015200     OPEN     OUTPUT GF-KEYS-FILE
015300                      GF-ERRORS-FILE.
015400*
015500 AA020-LOAD-STATIC-TABLES.
015600*------------------------
015700     PERFORM  WW010-LOAD-VULNERABILITY.
015800     PERFORM  WW011-LOAD-MCM-RES.
015900     PERFORM  WW012-LOAD-MCM-NONRES.
016000     PERFORM  WW013-LOAD-POSTCODE.
016100     PERFORM  WW014-LOAD-YEARBUILT.
016200     PERFORM  WW015-LOAD-WETAREA.
016300     PERFORM  WW016-LOAD-CATCHMENT.
016400     PERFORM  WW018-CHECK-DUPLICATE-USER-FILES.
016500*
016600 AA030-PROCESS-LOCATIONS.
016700*------------------------
016800     PERFORM  AA031-READ-LOCATION THRU AA031-EXIT.
016900     PERFORM  BB000-HANDLE-LOCATION THRU BB000-EXIT
017000              UNTIL WS-EOF-LOC.
017100*
017200 AA030-EXIT.
017300     EXIT.
017400*
017500 AA031-READ-LOCATION.
017600*--------------------
017700     READ     GF-LOCATION-FILE
017800              AT END     MOVE "Y" TO WS-EOF-LOC-SW
017900              NOT AT END ADD  1   TO WS-RECS-READ.
018000*
018100 AA031-EXIT.
018200     EXIT.
018300*
018400 AA040-CLOSE-FILES.
018500*------------------
018600     CLOSE    GF-LOCATION-FILE
018700              GF-VULNERABILITY-FILE
018800              GF-MCM-RES-FILE
018900              GF-MCM-NONRES-FILE
019000              GF-POSTCODE-FILE
019100              GF-YEARBUILT-FILE
019200              GF-WETAREA-FILE
019300              GF-CATCHMENT-FILE
019400              GF-KEYS-FILE
019500              GF-ERRORS-FILE.
019600*
019700****************************************************************
019800*   WW0NN - STATIC TABLE LOAD AND SEARCH PARAGRAPHS             *
019900****************************************************************
020000*
020100 WW010-LOAD-VULNERABILITY.
020200*-------------------------
020300     MOVE     ZERO TO VUL-TAB-COUNT.
020400     READ     GF-VULNERABILITY-FILE AT END MOVE "10"
020410              TO GF-VUL-STATUS.
020500     PERFORM  WW010A-STORE-VULNERABILITY THRU WW010A-EXIT
020600              UNTIL GF-VUL-STATUS = "10".
020700*
020800 WW010A-STORE-VULNERABILITY.
020900*    RAW COVERAGE-TYPE 2 ("OTHER") IS NOT A MODELLED COVERAGE -
021000*    THOSE ROWS ARE DROPPED ON LOAD, SEE REMARKS IN WSGFVUL.COB.
021100     IF       VUL-RAW-COVERAGE-TYPE NOT = 2
021200              ADD  1 TO VUL-TAB-COUNT
021300              MOVE VUL-RAW-MCM-CODE
021310                   TO VT-MCM-CODE(VUL-TAB-COUNT)
021400              MOVE VUL-RAW-COVERAGE-TYPE
021500                   TO VT-COVERAGE-TYPE(VUL-TAB-COUNT)
021600              PERFORM WW010B-REMAP-PERIL-TYPE THRU WW010B-EXIT
021700              MOVE VUL-NUMBER-OF-STOREYS
021800                   TO VT-NUMBER-OF-STOREYS(VUL-TAB-COUNT)
021900              MOVE VUL-FLOORS-OCCUPIED
022000                   TO VT-FLOORS-OCCUPIED(VUL-TAB-COUNT)
022100              MOVE VUL-BIPOI-CAT
022110                   TO VT-BIPOI-CAT(VUL-TAB-COUNT)
022200              MOVE VUL-FFH-CAT
022210                   TO VT-FFH-CAT(VUL-TAB-COUNT)
022300              MOVE VUL-VULNERABILITY-ID
022400                   TO VT-VULNERABILITY-ID(VUL-TAB-COUNT).
022410     READ     GF-VULNERABILITY-FILE AT END MOVE "10"
022420              TO GF-VUL-STATUS.
022600*
022700 WW010A-EXIT.
022800     EXIT.
022900*
023000 WW010B-REMAP-PERIL-TYPE.
023100*    HOUSE-STANDARD REMAP OF THE VENDOR'S RAW PERIL-TYPE CODE -
023200*    SEE BATCH FLOW NOTES ON THE VULNERABILITY DICTIONARY LOAD.
023300     IF       VUL-RAW-PERIL-TYPE = 1
023400              MOVE GF-PERIL-RIVER TO VT-PERIL-TYPE(VUL-TAB-COUNT).
023500     IF       VUL-RAW-PERIL-TYPE = 2
023600              MOVE GF-PERIL-FLASH TO VT-PERIL-TYPE(VUL-TAB-COUNT).
023700     IF       VUL-RAW-PERIL-TYPE = 3
023800              MOVE GF-PERIL-SURGE TO VT-PERIL-TYPE(VUL-TAB-COUNT).
023900     IF       VUL-RAW-PERIL-TYPE = -9999
024000              MOVE GF-PERIL-ALL-GROUP
024010                   TO VT-PERIL-TYPE(VUL-TAB-COUNT).
024100*
024200 WW010B-EXIT.
024300     EXIT.
024400*
024500 WW011-LOAD-MCM-RES.
024600*-------------------
024700     MOVE     ZERO TO MR-TAB-COUNT.
024800     READ     GF-MCM-RES-FILE AT END MOVE "10" TO GF-MCMR-STATUS.
024900     PERFORM  WW011A-STORE-MCM-RES THRU WW011A-EXIT
025000              UNTIL GF-MCMR-STATUS = "10".
025100*
025200 WW011A-STORE-MCM-RES.
025300     ADD      1 TO MR-TAB-COUNT.
025400     MOVE     MR-BUILDING-CAT  TO MR-TAB-BLDG-CAT(MR-TAB-COUNT).
025500     MOVE     MR-YEARBUILT-CAT TO MR-TAB-YB-CAT(MR-TAB-COUNT).
025600     MOVE     MR-MCM-CODE      TO MR-TAB-MCM-CODE(MR-TAB-COUNT).
025700     READ     GF-MCM-RES-FILE AT END MOVE "10" TO GF-MCMR-STATUS.
025800*
025900 WW011A-EXIT.
026000     EXIT.
026100*
026200 WW012-LOAD-MCM-NONRES.
026300*----------------------
026400     MOVE     ZERO TO MN-TAB-COUNT.
026500     READ     GF-MCM-NONRES-FILE AT END MOVE "10"
026510              TO GF-MCMN-STATUS.
026600     PERFORM  WW012A-STORE-MCM-NONRES THRU WW012A-EXIT
026700              UNTIL GF-MCMN-STATUS = "10".
026800*
026900 WW012A-STORE-MCM-NONRES.
027000     ADD      1 TO MN-TAB-COUNT.
027100     MOVE     MN-OCCUPANCY-CODE TO MN-TAB-OCC-CODE(MN-TAB-COUNT).
027200     MOVE     MN-MCM-CODE       TO MN-TAB-MCM-CODE(MN-TAB-COUNT).
027300     READ     GF-MCM-NONRES-FILE AT END MOVE "10"
027310              TO GF-MCMN-STATUS.
027400*
027500 WW012A-EXIT.
027600     EXIT.
027700*
027800 WW013-LOAD-POSTCODE.
027900*--------------------
028000     MOVE     ZERO TO PC-TAB-COUNT.
028100     READ     GF-POSTCODE-FILE AT END MOVE "10" TO GF-PC-STATUS.
028200     PERFORM  WW013A-STORE-POSTCODE THRU WW013A-EXIT
028300              UNTIL GF-PC-STATUS = "10".
028400*
028500 WW013A-STORE-POSTCODE.
028600     ADD      1 TO PC-TAB-COUNT.
028700     MOVE     PC-POSTALCODE TO PC-TAB-CODE(PC-TAB-COUNT).
028800     MOVE     PC-LATITUDE   TO PC-TAB-LAT(PC-TAB-COUNT).
028900     MOVE     PC-LONGITUDE  TO PC-TAB-LON(PC-TAB-COUNT).
029000     READ     GF-POSTCODE-FILE AT END MOVE "10" TO GF-PC-STATUS.
029100*
029200 WW013A-EXIT.
029300     EXIT.
029400*
029500 WW014-LOAD-YEARBUILT.
029600*---------------------
029700     MOVE     ZERO TO YB-TAB-COUNT.
029800     READ     GF-YEARBUILT-FILE AT END MOVE "10" TO GF-YB-STATUS.
029900     PERFORM  WW014A-STORE-YEARBUILT THRU WW014A-EXIT
030000              UNTIL GF-YB-STATUS = "10".
030100*
030200 WW014A-STORE-YEARBUILT.
030300     ADD      1 TO YB-TAB-COUNT.
030400     MOVE     YB-YEAR     TO YB-TAB-YEAR(YB-TAB-COUNT).
030500     MOVE     YB-CATEGORY TO YB-TAB-CATEGORY(YB-TAB-COUNT).
030600     READ     GF-YEARBUILT-FILE AT END MOVE "10" TO GF-YB-STATUS.
030700*
030800 WW014A-EXIT.
030900     EXIT.
031000*
031100 WW015-LOAD-WETAREA.
031200*-------------------
031300     MOVE     ZERO TO WET-TAB-COUNT.
031400     READ     GF-WETAREA-FILE AT END MOVE "10" TO GF-WET-STATUS.
031500     PERFORM  WW015A-STORE-WETAREA THRU WW015A-EXIT
031600              UNTIL GF-WET-STATUS = "10".
031700*
031800 WW015A-STORE-WETAREA.
031900     ADD      1 TO WET-TAB-COUNT.
032000     MOVE     WET-LAT-ID   TO WT-LAT-ID(WET-TAB-COUNT).
032100     MOVE     WET-LON-ID   TO WT-LON-ID(WET-TAB-COUNT).
032200     MOVE     WET-PERIL-ID TO WT-PERIL-ID(WET-TAB-COUNT).
032300     READ     GF-WETAREA-FILE AT END MOVE "10" TO GF-WET-STATUS.
032400*
032500 WW015A-EXIT.
032600     EXIT.
032700*
032800 WW016-LOAD-CATCHMENT.
032900*---------------------
033000     MOVE     ZERO TO CAT-TAB-COUNT.
033100     READ     GF-CATCHMENT-FILE AT END MOVE "10" TO GF-CAT-STATUS.
033200     PERFORM  WW016A-STORE-CATCHMENT THRU WW016A-EXIT
033300              UNTIL GF-CAT-STATUS = "10".
033400*
033500 WW016A-STORE-CATCHMENT.
033600     ADD      1 TO CAT-TAB-COUNT.
033700     MOVE     CAT-LAT-ID       TO CT-LAT-ID(CAT-TAB-COUNT).
033800     MOVE     CAT-LON-ID       TO CT-LON-ID(CAT-TAB-COUNT).
033900     MOVE     CAT-CATCHMENT-ID TO CT-CATCHMENT-ID(CAT-TAB-COUNT).
034000     READ     GF-CATCHMENT-FILE AT END MOVE "10" TO GF-CAT-STATUS.
034100*
034200 WW016A-EXIT.
034300     EXIT.
034400*
034500 WW018-CHECK-DUPLICATE-USER-FILES.
034600*---------------------------------
034700*    THE REAL FILE-STORE SCAN IS HOST-FRAMEWORK PLUMBING - NOT
034800*    MODELLED HERE (SEE NON-GOALS).  WS-USER-VUL-FILE-COUNT AND
034900*    WS-VUL-SCALE-FILE-COUNT ARE SET FROM THE JOB PARAMETERS
035000*    AHEAD OF THIS RUN; ONLY THE COUNTING RULE IS OURS TO KEEP.
035100     IF       WS-USER-VUL-FILE-COUNT > 1
035200              DISPLAY GF006
035300              MOVE    "Y" TO WS-DUPLICATE-USER-SW.
035400     IF       WS-VUL-SCALE-FILE-COUNT > 1
035500              DISPLAY GF007
035600              MOVE    "Y" TO WS-DUPLICATE-USER-SW.
035700     IF       WS-DUPLICATE-USER-FILES
035800              PERFORM ZZ900-ABORT-RUN THRU ZZ900-EXIT.
035900*
036000 WW020-FIND-POSTCODE.
036100*    BINARY SEARCH - GF-POSTCODE-TABLE KEPT IN ASCENDING
036200*    PC-TAB-CODE SEQUENCE, SEE WSGFPC.COB.
036300     MOVE     "N" TO WS-POSTCODE-FOUND-SW.
036400     SET      PC-TAB-IX TO 1.
036500     SEARCH   ALL PC-TAB-ENTRY
036600              AT END
036700                 MOVE "N" TO WS-POSTCODE-FOUND-SW
036800              WHEN PC-TAB-CODE(PC-TAB-IX) = WS-POSTCODE-CLEAN
036900                 MOVE "Y" TO WS-POSTCODE-FOUND-SW.
037000*
037100 WW020-EXIT.
037200     EXIT.
037300*
037400 WW021-FIND-YEARBUILT.
037500*    BINARY SEARCH - GF-YEARBUILT-TABLE KEPT IN ASCENDING
037600*    YB-TAB-YEAR SEQUENCE, SEE WSGFYB.COB.
037700     MOVE     SPACES TO WS-YEARBUILT-CAT.
037800     SET      YB-TAB-IX TO 1.
037900     SEARCH   ALL YB-TAB-ENTRY
038000              AT END
038100                 MOVE SPACES TO WS-YEARBUILT-CAT
038200              WHEN YB-TAB-YEAR(YB-TAB-IX) = LOC-YEAR-BUILT
038300                 MOVE YB-TAB-CATEGORY(YB-TAB-IX)
038310                                   TO WS-YEARBUILT-CAT.
038400*
038500 WW021-EXIT.
038600     EXIT.
038700*
038800 WW030-FIND-MCM-RES.
038900*    COMPOSITE KEY (BUILDING-CAT, YEARBUILT-CAT) IS NOT WORTH
039000*    AN INDEX AT THIS TABLE SIZE - FULL SCAN, SEE WSGFMCMR.COB.
039100     MOVE     -1 TO WS-MCM-CODE.
039200     MOVE     "N" TO WS-MCM-FOUND-SW.
039300     PERFORM  WW030A-SCAN-MCM-RES THRU WW030A-EXIT
039400              VARYING MR-TAB-IX FROM 1 BY 1
039500              UNTIL MR-TAB-IX > MR-TAB-COUNT OR WS-MCM-FOUND.
039600*
039700 WW030-EXIT.
039800     EXIT.
039900*
040000 WW030A-SCAN-MCM-RES.
040100     IF       MR-TAB-BLDG-CAT(MR-TAB-IX) = WS-BUILDING-CAT
040200              AND MR-TAB-YB-CAT(MR-TAB-IX) = WS-YEARBUILT-CAT
040300              MOVE MR-TAB-MCM-CODE(MR-TAB-IX) TO WS-MCM-CODE
040400              MOVE "Y" TO WS-MCM-FOUND-SW.
040500*
040600 WW030A-EXIT.
040700     EXIT.
040800*
040900 WW031-FIND-MCM-NONRES.
041000*    BINARY SEARCH - GF-MCM-NONRES-TABLE KEPT IN ASCENDING
041100*    MN-TAB-OCC-CODE SEQUENCE, SEE WSGFMCMN.COB.
041200     MOVE     -1 TO WS-MCM-CODE.
041300     SET      MN-TAB-IX TO 1.
041400     SEARCH   ALL MN-TAB-ENTRY
041500              AT END
041600                 MOVE -1 TO WS-MCM-CODE
041700              WHEN MN-TAB-OCC-CODE(MN-TAB-IX) = LOC-OCCUPANCY-CODE
041800                 MOVE MN-TAB-MCM-CODE(MN-TAB-IX) TO WS-MCM-CODE.
041900*
042000 WW031-EXIT.
042100     EXIT.
042200*
042300 WW040-NORMALISE-POSTCODE.
042400*    UPPER-CASE THEN STRIP EMBEDDED SPACES - SEE BUSINESS
042500*    RULES, COORDINATE RESOLUTION.
042600     MOVE     LOC-POSTALCODE TO WS-NORM-POSTCODE.
042700     INSPECT  WS-NORM-POSTCODE CONVERTING
042800              "abcdefghijklmnopqrstuvwxyz" TO
042900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043000     MOVE     SPACES TO WS-POSTCODE-CLEAN.
043100     MOVE     ZERO   TO WS-POSTCODE-CLEAN-LEN.
043200     PERFORM  WW041-STRIP-ONE-CHAR THRU WW041-EXIT
043300              VARYING A FROM 1 BY 1 UNTIL A > 10.
043400*
043500 WW040-EXIT.
043600     EXIT.
043700*
043800 WW041-STRIP-ONE-CHAR.
043900     IF       WS-NORM-POSTCODE(A:1) NOT = SPACE
044000              ADD  1 TO WS-POSTCODE-CLEAN-LEN
044100              MOVE WS-NORM-POSTCODE(A:1)
044200                   TO WS-POSTCODE-CLEAN(WS-POSTCODE-CLEAN-LEN:1).
044300*
044400 WW041-EXIT.
044500     EXIT.
044600*
044700 WW050-TEST-PERIL-SEGMENT.
044800     IF       WS-PERIL-SEG-TAB(A) = GF-PERIL-RIVER
044900              MOVE "Y" TO WS-HAS-RIVER-SW.
045000     IF       WS-PERIL-SEG-TAB(A) = GF-PERIL-FLASH
045100              MOVE "Y" TO WS-HAS-FLASH-SW.
045200     IF       WS-PERIL-SEG-TAB(A) = GF-PERIL-SURGE
045300              MOVE "Y" TO WS-HAS-SURGE-SW.
045400*
045500 WW050-EXIT.
045600     EXIT.
045700*
045800 WW060-SCAN-VULNERABILITY.
045900     IF       VT-MCM-CODE(VUL-TAB-IX)     = WS-MATCH-MCM-CODE
046000              AND VT-COVERAGE-TYPE(VUL-TAB-IX)
046010                                     = WS-CUR-COVERAGE-TYPE
046100              AND VT-PERIL-TYPE(VUL-TAB-IX)
046110                                     = WS-MATCH-PERIL-GROUP
046200              AND VT-NUMBER-OF-STOREYS(VUL-TAB-IX)
046210                                     = WS-MATCH-STOREYS
046300              AND VT-FLOORS-OCCUPIED(VUL-TAB-IX)
046310                                     = WS-MATCH-FLOORS
046400              AND VT-BIPOI-CAT(VUL-TAB-IX)  = WS-MATCH-BIPOI-CAT
046500              AND VT-FFH-CAT(VUL-TAB-IX)    = WS-FFH-CAT
046600              MOVE VT-VULNERABILITY-ID(VUL-TAB-IX)
046610                                     TO WS-VULNERABILITY-ID
046700              MOVE "Y" TO WS-VUL-FOUND-SW.
046800*
046900 WW060-EXIT.
047000     EXIT.
047100*
047200 WW070-SCAN-WETAREA.
047300     IF       WT-LAT-ID(WET-TAB-IX) = WS-LAT-ID
047400              AND WT-LON-ID(WET-TAB-IX) = WS-LON-ID
047500              AND WT-PERIL-ID(WET-TAB-IX) = WS-CUR-PERIL-ID
047600              MOVE "Y" TO WS-AT-RISK-SW.
047700*
047800 WW070-EXIT.
047900     EXIT.
048000*
048100 WW080-SCAN-CATCHMENT.
048200     IF       CT-LAT-ID(CAT-TAB-IX) = WS-LAT-ID
048300              AND CT-LON-ID(CAT-TAB-IX) = WS-LON-ID
048400              MOVE "Y" TO WS-CATCHMENT-FOUND-SW
048500              MOVE CT-CATCHMENT-ID(CAT-TAB-IX)
048510                                     TO WS-FOUND-CATCHMENT-ID.
048600*
048700 WW080-EXIT.
048800     EXIT.
048900*
049000****************************************************************
049100*   BB0NN - PER-LOCATION DEFAULTING AND CLASSIFICATION          *
049200****************************************************************
049300*
049400 BB000-HANDLE-LOCATION.
049500*----------------------
049600     PERFORM  BB005-RESET-WORKING.
049700     PERFORM  BB010-DEFAULT-FIELDS.
049800     PERFORM  BB020-FLAG-MOBILEHOME.
049900     PERFORM  BB030-CLASSIFY-BUILDING.
050000     PERFORM  BB040-NORMALISE-STOREYS.
050100     PERFORM  BB050-REDUCE-FLOORS.
050200     PERFORM  BB060-BAND-BIPOI.
050300     PERFORM  BB070-BAND-FFH.
050400     PERFORM  BB080-RESOLVE-COORDINATES THRU BB080-EXIT.
050500     PERFORM  BB085-COMPUTE-GRID-IDS.
050600     PERFORM  BB090-EXPAND-PERILS.
050700     PERFORM  CC000-EXPAND-CANDIDATES THRU CC000-EXIT.
050800     PERFORM  AA031-READ-LOCATION THRU AA031-EXIT.
050900*
051000 BB000-EXIT.
051100     EXIT.
051200*
051300 BB005-RESET-WORKING.
051400*    TABLE COPYBOOKS CARRY THEIR OCCURS AND COUNTS ACROSS
051500*    LOCATIONS, BUT THE SCALAR WORKING FIELDS DO NOT CLEAR
051600*    THEMSELVES - RESET BY HAND EACH TIME ROUND, HOUSE HABIT.
051700     MOVE     SPACES TO WS-BUILDING-CAT WS-YEARBUILT-CAT.
051800     MOVE     ZERO   TO WS-MCM-CODE WS-STOREYS WS-FLOORS-OCCUPIED
051900                         WS-BIPOI-CAT WS-FFH-METRES WS-FFH-CAT
052000                         WS-LAT-ID WS-LON-ID.
052100     MOVE     "N"    TO WS-GRID-VALID-SW WS-AT-RISK-SW
052200                         WS-MOBILEHOME-SW WS-VUL-FOUND-SW
052300                         WS-CAT-RESOLVED-SW WS-POSTCODE-FOUND-SW
052400                         WS-CATCHMENT-FOUND-SW.
052500     MOVE     SPACES TO WS-EXPANDED-PERILS.
052600*
052700 BB010-DEFAULT-FIELDS.
052800*    DEFAULTING - SEE BUSINESS RULES, APPLIED ONLY WHERE THE
052900*    FIELD IS STILL AT ITS "NO DATA" SENTINEL.
053000     IF       LOC-PERILS-COVERED = SPACES
053100              MOVE GF-PERIL-ALL-GROUP TO LOC-PERILS-COVERED.
053200     IF       LOC-OCCUPANCY-CODE = ZERO
053300              MOVE 1000 TO LOC-OCCUPANCY-CODE.
053400     IF       LOC-CONSTRUCTION-CODE = ZERO
053500              MOVE 5000 TO LOC-CONSTRUCTION-CODE.
053600     IF       LOC-FLOORS-OCCUPIED = SPACES
053700              MOVE "0" TO LOC-FLOORS-OCCUPIED.
053800     IF       LOC-FFH-UNIT = ZERO
053900              MOVE 1 TO LOC-FFH-UNIT.
054000     IF       LOC-BI-POI = ZERO
054100              MOVE 365 TO LOC-BI-POI.
054200     IF       LOC-POSTALCODE = SPACES
054300              MOVE "-1" TO LOC-POSTALCODE.
054400*    BUILDING-TYPE, NUMBER-OF-STOREYS, YEAR-BUILT, FIRST-FLOOR
054500*    -HEIGHT, LATITUDE/LONGITUDE AND USER-VULNERABILITY-ID ALL
054600*    HAVE A SENTINEL THAT IS THEIR DEFAULT - NOTHING TO MOVE.
054700*
054800 BB020-FLAG-MOBILEHOME.
054900     MOVE     "N" TO WS-MOBILEHOME-SW.
055000     IF       LOC-CONSTRUCTION-CODE >= 5350
055100              AND LOC-CONSTRUCTION-CODE < 5400
055200              AND LOC-OCCUPANCY-CODE < 1100
055300              MOVE "Y" TO WS-MOBILEHOME-SW.
055400*
055500 BB030-CLASSIFY-BUILDING.
055600     IF       LOC-OCCUPANCY-CODE < 1100
055700              PERFORM BB031-CLASSIFY-RESIDENTIAL THRU BB031-EXIT
055800     ELSE
055900              PERFORM BB032-CLASSIFY-NONRESIDENTIAL
055910                                     THRU BB032-EXIT
056000     END-IF.
056100*
056200 BB031-CLASSIFY-RESIDENTIAL.
056300*    FIRST MATCHING RULE WINS - SEE BUSINESS RULES, RESIDENTIAL
056400*    BUILDING CATEGORY LADDER.
056500     MOVE     "N" TO WS-CAT-RESOLVED-SW.
056600     IF       WS-IS-MOBILEHOME AND NOT WS-CAT-RESOLVED
056700              MOVE "bungalow" TO WS-BUILDING-CAT
056800              MOVE "Y" TO WS-CAT-RESOLVED-SW.
056900     IF       LOC-BUILDING-TYPE = 1 AND LOC-NUMBER-OF-STOREYS = 1
057000              AND NOT WS-CAT-RESOLVED
057100              MOVE "bungalow" TO WS-BUILDING-CAT
057200              MOVE "Y" TO WS-CAT-RESOLVED-SW.
057300     IF       LOC-BUILDING-TYPE = 1 AND NOT WS-CAT-RESOLVED
057400              MOVE "detached" TO WS-BUILDING-CAT
057500              MOVE "Y" TO WS-CAT-RESOLVED-SW.
057600     IF       LOC-BUILDING-TYPE = 2 AND NOT WS-CAT-RESOLVED
057700              MOVE "semidetached" TO WS-BUILDING-CAT
057800              MOVE "Y" TO WS-CAT-RESOLVED-SW.
057900     IF       (LOC-BUILDING-TYPE = 3 OR LOC-BUILDING-TYPE = 4)
058000              AND NOT WS-CAT-RESOLVED
058100              MOVE "terraced" TO WS-BUILDING-CAT
058200              MOVE "Y" TO WS-CAT-RESOLVED-SW.
058300     IF       LOC-BUILDING-TYPE = 5 AND LOC-NUMBER-OF-STOREYS > 1
058400              AND NOT WS-CAT-RESOLVED
058500              MOVE "detached" TO WS-BUILDING-CAT
058600              MOVE "Y" TO WS-CAT-RESOLVED-SW.
058700     IF       LOC-BUILDING-TYPE = 5 AND NOT WS-CAT-RESOLVED
058800              MOVE "bungalow" TO WS-BUILDING-CAT
058900              MOVE "Y" TO WS-CAT-RESOLVED-SW.
059000*    OCCUPANCY-CODE OVERRIDES, REGARDLESS OF THE LADDER ABOVE.
059100     IF       LOC-OCCUPANCY-CODE = 1052
059110              OR LOC-OCCUPANCY-CODE = 1055
059200              MOVE "flat" TO WS-BUILDING-CAT.
059300     IF       LOC-OCCUPANCY-CODE = 1056
059400              MOVE "terraced" TO WS-BUILDING-CAT.
059500*    MCM CODE FROM THE RESIDENTIAL MAP, KEYED ON BUILDING
059600*    CATEGORY AND YEAR-BUILT CATEGORY.
059700     PERFORM  WW021-FIND-YEARBUILT THRU WW021-EXIT.
059800     PERFORM  WW030-FIND-MCM-RES THRU WW030-EXIT.
059900*    DIRECT OVERRIDES - SET BOTH CATEGORY AND MCM CODE.
060000     IF       LOC-OCCUPANCY-CODE = 1053
060100              MOVE 51 TO WS-MCM-CODE
060200              MOVE "nonres" TO WS-BUILDING-CAT.
060300     IF       LOC-OCCUPANCY-CODE = 1054
060400              MOVE 6 TO WS-MCM-CODE
060500              MOVE "nonres" TO WS-BUILDING-CAT.
060600     IF       (LOC-OCCUPANCY-CODE = 1050
060610              OR LOC-OCCUPANCY-CODE = 1051
060700              OR LOC-OCCUPANCY-CODE = 1000)
060800              AND WS-BUILDING-CAT = SPACES
060900              MOVE 1 TO WS-MCM-CODE
061000              MOVE "general_res" TO WS-BUILDING-CAT.
061100*
061200 BB031-EXIT.
061300     EXIT.
061400*
061500 BB032-CLASSIFY-NONRESIDENTIAL.
061600     MOVE     "nonres" TO WS-BUILDING-CAT.
061700     PERFORM  WW031-FIND-MCM-NONRES THRU WW031-EXIT.
061800*
061900 BB032-EXIT.
062000     EXIT.
062100*
062200 BB040-NORMALISE-STOREYS.
062300*    IN ORDER - SEE BUSINESS RULES, NUMBER-OF-STOREYS.
062400     MOVE     LOC-NUMBER-OF-STOREYS TO WS-STOREYS.
062500     IF       WS-BUILDING-CAT = "bungalow"
062600              MOVE 0 TO WS-STOREYS.
062700     IF       WS-STOREYS = 0
062800              AND (WS-BUILDING-CAT = "detached"
062900              OR WS-BUILDING-CAT = "semidetached"
063000              OR WS-BUILDING-CAT = "terraced")
063100              MOVE 2 TO WS-STOREYS.
063200     IF       WS-STOREYS = 0 AND WS-BUILDING-CAT = "flat"
063300              MOVE 1 TO WS-STOREYS.
063400     IF       WS-BUILDING-CAT = "general_res"
063500              MOVE 0 TO WS-STOREYS.
063600     IF       WS-STOREYS = 0 AND WS-BUILDING-CAT = "nonres"
063700              MOVE 1 TO WS-STOREYS.
063800     IF       WS-STOREYS > 6
063900              MOVE 6 TO WS-STOREYS.
064000*
064100 BB050-REDUCE-FLOORS.
064200*    MINIMUM OF THE ; LIST, FLOORED AT 0, CAPPED AT 3 - SEE
064300*    BUSINESS RULES, FLOORS OCCUPIED.
064400     MOVE     999 TO WS-FLOOR-RAW-TAB(1) WS-FLOOR-RAW-TAB(2)
064500                      WS-FLOOR-RAW-TAB(3) WS-FLOOR-RAW-TAB(4)
064600                      WS-FLOOR-RAW-TAB(5) WS-FLOOR-RAW-TAB(6)
064700                      WS-FLOOR-RAW-TAB(7) WS-FLOOR-RAW-TAB(8)
064800                      WS-FLOOR-RAW-TAB(9) WS-FLOOR-RAW-TAB(10).
064900     UNSTRING LOC-FLOORS-OCCUPIED DELIMITED BY ";"
065000              INTO WS-FLOOR-RAW-TAB(1)  WS-FLOOR-RAW-TAB(2)
065100                   WS-FLOOR-RAW-TAB(3)  WS-FLOOR-RAW-TAB(4)
065200                   WS-FLOOR-RAW-TAB(5)  WS-FLOOR-RAW-TAB(6)
065300                   WS-FLOOR-RAW-TAB(7)  WS-FLOOR-RAW-TAB(8)
065400                   WS-FLOOR-RAW-TAB(9)  WS-FLOOR-RAW-TAB(10).
065500     MOVE     999 TO WS-FLOOR-MIN.
065600     PERFORM  BB051-TEST-ONE-FLOOR THRU BB051-EXIT
065700              VARYING WS-FLOOR-IX FROM 1 BY 1
065800              UNTIL WS-FLOOR-IX > 10.
065900     IF       WS-FLOOR-MIN < 0
066000              MOVE 0 TO WS-FLOOR-MIN.
066100     IF       WS-FLOOR-MIN > 3
066200              MOVE 3 TO WS-FLOOR-MIN.
066300     MOVE     WS-FLOOR-MIN TO WS-FLOORS-OCCUPIED.
066400*
066500 BB051-TEST-ONE-FLOOR.
066600     IF       WS-FLOOR-RAW-TAB(WS-FLOOR-IX) NOT = 999
066700              AND WS-FLOOR-RAW-TAB(WS-FLOOR-IX) < WS-FLOOR-MIN
066800              MOVE WS-FLOOR-RAW-TAB(WS-FLOOR-IX) TO WS-FLOOR-MIN.
066900*
067000 BB051-EXIT.
067100     EXIT.
067200*
067300 BB060-BAND-BIPOI.
067400     IF       WS-BUILDING-CAT = "nonres"
067500              PERFORM BB061-BAND-BIPOI-NONRES THRU BB061-EXIT
067600     ELSE
067700              IF      LOC-BI-POI > 0 AND LOC-BI-POI <= 183
067800                      MOVE 1 TO WS-BIPOI-CAT
067900              ELSE
068000                      IF    LOC-BI-POI > 183
068100                            MOVE 183 TO WS-BIPOI-CAT
068200                      ELSE
068300                            MOVE -1 TO WS-BIPOI-CAT
068400                      END-IF
068500              END-IF
068600     END-IF.
068700*
068800 BB061-BAND-BIPOI-NONRES.
068900*    LOWER BOUND INCLUSIVE, UPPER EXCLUSIVE - SEE BUSINESS
069000*    RULES, BI PERIOD-OF-INDEMNITY BANDING, NON-RESIDENTIAL.
069100     IF       LOC-BI-POI < 137
069200              MOVE 0 TO WS-BIPOI-CAT
069300     ELSE
069400     IF       LOC-BI-POI < 228
069500              MOVE 137 TO WS-BIPOI-CAT
069600     ELSE
069700     IF       LOC-BI-POI < 319
069800              MOVE 228 TO WS-BIPOI-CAT
069900     ELSE
070000     IF       LOC-BI-POI < 411
070100              MOVE 319 TO WS-BIPOI-CAT
070200     ELSE
070300     IF       LOC-BI-POI < 502
070400              MOVE 411 TO WS-BIPOI-CAT
070500     ELSE
070600     IF       LOC-BI-POI < 593
070700              MOVE 502 TO WS-BIPOI-CAT
070800     ELSE
070900     IF       LOC-BI-POI < 684
071000              MOVE 593 TO WS-BIPOI-CAT
071100     ELSE
071200     IF       LOC-BI-POI < 776
071300              MOVE 684 TO WS-BIPOI-CAT
071400     ELSE
071500     IF       LOC-BI-POI < 867
071600              MOVE 776 TO WS-BIPOI-CAT
071700     ELSE
071800     IF       LOC-BI-POI < 958
071900              MOVE 867 TO WS-BIPOI-CAT
072000     ELSE
072100     IF       LOC-BI-POI < 1049
072200              MOVE 958 TO WS-BIPOI-CAT
072300     ELSE
072400              MOVE 1049 TO WS-BIPOI-CAT
072500     END-IF END-IF END-IF END-IF END-IF END-IF
072600     END-IF END-IF END-IF END-IF END-IF.
072700*
072800 BB061-EXIT.
072900     EXIT.
073000*
073100 BB070-BAND-FFH.
073200*    HEIGHT DEFAULT AND FEET/METRES CONVERSION - SEE BUSINESS
073300*    RULES, FIRST-FLOOR HEIGHT.
073400     IF       LOC-FIRST-FLOOR-HT = -999
073500              IF      WS-IS-MOBILEHOME
073600                      MOVE 0.60 TO WS-FFH-METRES
073700              ELSE
073800              IF      WS-BUILDING-CAT = "nonres"
073900                      MOVE 0.60 TO WS-FFH-METRES
074000              ELSE
074100                      MOVE 0.30 TO WS-FFH-METRES
074200              END-IF END-IF
074300     ELSE
074400              IF      LOC-FFH-UNIT = 1
074500                      COMPUTE WS-FFH-METRES ROUNDED =
074600                              LOC-FIRST-FLOOR-HT * 0.3048
074700              ELSE
074800                      MOVE LOC-FIRST-FLOOR-HT TO WS-FFH-METRES
074900              END-IF
075000     END-IF.
075100     PERFORM  BB071-BAND-FFH-VALUE THRU BB071-EXIT.
075200*
075300 BB071-BAND-FFH-VALUE.
075400*    LOWER BOUND INCLUSIVE.
075500     IF       WS-FFH-METRES < 0.05
075600              MOVE 0     TO WS-FFH-CAT
075700     ELSE
075800     IF       WS-FFH-METRES < 0.15
075900              MOVE 0.05  TO WS-FFH-CAT
076000     ELSE
076100     IF       WS-FFH-METRES < 0.25
076200              MOVE 0.15  TO WS-FFH-CAT
076300     ELSE
076400     IF       WS-FFH-METRES < 0.35
076500              MOVE 0.25  TO WS-FFH-CAT
076600     ELSE
076700     IF       WS-FFH-METRES < 0.65
076800              MOVE 0.35  TO WS-FFH-CAT
076900     ELSE
077000     IF       WS-FFH-METRES < 1.35
077100              MOVE 0.65  TO WS-FFH-CAT
077200     ELSE
077300     IF       WS-FFH-METRES < 2.65
077400              MOVE 1.35  TO WS-FFH-CAT
077500     ELSE
077600              MOVE 2.65  TO WS-FFH-CAT
077700     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
077800*
077900 BB071-EXIT.
078000     EXIT.
078100*
078200 BB080-RESOLVE-COORDINATES.
078300     MOVE     LOC-LATITUDE  TO WS-WORK-LAT.
078400     MOVE     LOC-LONGITUDE TO WS-WORK-LON.
078500     IF       LOC-LATITUDE = 0 AND LOC-LONGITUDE = 0
078600              PERFORM WW040-NORMALISE-POSTCODE THRU WW040-EXIT
078700              PERFORM WW020-FIND-POSTCODE THRU WW020-EXIT
078800              IF      WS-POSTCODE-FOUND
078900                      MOVE PC-TAB-LAT(PC-TAB-IX) TO WS-WORK-LAT
079000                      MOVE PC-TAB-LON(PC-TAB-IX) TO WS-WORK-LON
079100              END-IF
079200     END-IF.
079300*
079400 BB080-EXIT.
079500     EXIT.
079600*
079700 BB085-COMPUTE-GRID-IDS.
079800*    GRID IDS INVALID WHEN THE COORDINATES STILL COULD NOT BE
079900*    RESOLVED - NO SUPPLIED LAT/LON AND NO POSTCODE CENTROID.
080000     IF       WS-WORK-LAT = 0 AND WS-WORK-LON = 0
080100              MOVE "N" TO WS-GRID-VALID-SW
080200     ELSE
080300              CALL "gf095" USING WS-WORK-LAT WS-LAT-ID
080400              CALL "gf095" USING WS-WORK-LON WS-LON-ID
080500              MOVE "Y" TO WS-GRID-VALID-SW
080600     END-IF.
080700*
080800 BB090-EXPAND-PERILS.
080900*    GROUP CODES EXPANDED TO EXPLICIT ; LISTS, THEN CUT INTO
081000*    SEGMENTS SO CC001-PERIL-LOOP CAN TEST PERIL MEMBERSHIP.
081100     MOVE     LOC-PERILS-COVERED TO WS-EXPANDED-PERILS.
081200     IF       WS-EXPANDED-PERILS = GF-GROUP-ALL
081300              MOVE GF-PERIL-ALL-GROUP TO WS-EXPANDED-PERILS.
081400     IF       WS-EXPANDED-PERILS = GF-GROUP-FLOOD
081500              MOVE GF-PERIL-FLOOD-GROUP TO WS-EXPANDED-PERILS.
081600     IF       WS-EXPANDED-PERILS = GF-GROUP-WIND
081700              MOVE GF-PERIL-WIND-GROUP TO WS-EXPANDED-PERILS.
081800     MOVE     SPACES TO WS-PERIL-SEG-TAB(1) WS-PERIL-SEG-TAB(2)
081900                         WS-PERIL-SEG-TAB(3).
082000     UNSTRING WS-EXPANDED-PERILS DELIMITED BY ";"
082100              INTO WS-PERIL-SEG-TAB(1) WS-PERIL-SEG-TAB(2)
082200                   WS-PERIL-SEG-TAB(3).
082300     MOVE     "N" TO WS-HAS-RIVER-SW WS-HAS-FLASH-SW
082310                       WS-HAS-SURGE-SW.
082400     PERFORM  WW050-TEST-PERIL-SEGMENT THRU WW050-EXIT
082500              VARYING A FROM 1 BY 1 UNTIL A > 3.
082600*
082700****************************************************************
082800*   CC0NN - CANDIDATE EXPANSION, PERIL X COVERAGE               *
082900****************************************************************
083000*
083100 CC000-EXPAND-CANDIDATES.
083200     PERFORM  CC001-PERIL-LOOP THRU CC001-EXIT
083300              VARYING WS-PERIL-IX FROM 1 BY 1
083310                              UNTIL WS-PERIL-IX > 3.
083400*
083500 CC000-EXIT.
083600     EXIT.
083700*
083800 CC001-PERIL-LOOP.
083900     IF       WS-PERIL-IX = 1
084000              MOVE GF-PERIL-RIVER TO WS-CUR-PERIL-ID.
084100     IF       WS-PERIL-IX = 2
084200              MOVE GF-PERIL-FLASH TO WS-CUR-PERIL-ID.
084300     IF       WS-PERIL-IX = 3
084400              MOVE GF-PERIL-SURGE TO WS-CUR-PERIL-ID.
084500     MOVE     "N" TO WS-PERIL-PRESENT-SW.
084600     IF       WS-PERIL-IX = 1 AND WS-HAS-RIVER
084700              MOVE "Y" TO WS-PERIL-PRESENT-SW.
084800     IF       WS-PERIL-IX = 2 AND WS-HAS-FLASH
084900              MOVE "Y" TO WS-PERIL-PRESENT-SW.
085000     IF       WS-PERIL-IX = 3 AND WS-HAS-SURGE
085100              MOVE "Y" TO WS-PERIL-PRESENT-SW.
085200     IF       WS-PERIL-PRESENT
085300              PERFORM CC002-COVERAGE-LOOP THRU CC002-EXIT
085400                      VARYING WS-COVER-IX FROM 1 BY 1
085500                      UNTIL WS-COVER-IX > 3.
085600*
085700 CC001-EXIT.
085800     EXIT.
085900*
086000 CC002-COVERAGE-LOOP.
086100     IF       WS-COVER-IX = 1
086200              MOVE GF-COV-BUILDINGS      TO WS-CUR-COVERAGE-TYPE
086300              MOVE GF-COV-NAME-BUILDINGS TO WS-CUR-COVERAGE-NAME.
086400     IF       WS-COVER-IX = 2
086500              MOVE GF-COV-CONTENTS      TO WS-CUR-COVERAGE-TYPE
086600              MOVE GF-COV-NAME-CONTENTS TO WS-CUR-COVERAGE-NAME.
086700     IF       WS-COVER-IX = 3
086800              MOVE GF-COV-BI      TO WS-CUR-COVERAGE-TYPE
086900              MOVE GF-COV-NAME-BI TO WS-CUR-COVERAGE-NAME.
087000     PERFORM  CC010-BUILD-CANDIDATE THRU CC010-EXIT.
087100*
087200 CC002-EXIT.
087300     EXIT.
087400*
087500 CC010-BUILD-CANDIDATE.
087600     MOVE     WS-MCM-CODE        TO WS-MATCH-MCM-CODE.
087700     MOVE     WS-STOREYS         TO WS-MATCH-STOREYS.
087800     MOVE     WS-FLOORS-OCCUPIED TO WS-MATCH-FLOORS.
087900     MOVE     WS-BIPOI-CAT       TO WS-MATCH-BIPOI-CAT.
088000     MOVE     -1 TO WS-VULNERABILITY-ID.
088100     MOVE     -1 TO WS-CATCHMENT-ID.
088200     MOVE     SPACES TO WS-STATUS WS-MESSAGE WS-MODEL-DATA.
088300     PERFORM  DD010-NEUTRALISE-KEYS THRU DD010-EXIT.
088400     PERFORM  DD020-MATCH-VULNERABILITY THRU DD020-EXIT.
088500     PERFORM  DD040-CHECK-AT-RISK THRU DD040-EXIT.
088600     PERFORM  DD050-ASSIGN-STATUS THRU DD050-EXIT.
088700     IF       WS-STATUS = GF-ST-SUCCESS
088800              PERFORM DD060-RESOLVE-CATCHMENT THRU DD060-EXIT.
088900     PERFORM  CC020-WRITE-CANDIDATE THRU CC020-EXIT.
089000*
089100 CC010-EXIT.
089200     EXIT.
089300*
089400****************************************************************
089500*   DD0NN - PER-CANDIDATE MATCHING, STATUS AND CATCHMENT        *
089600****************************************************************
089700*
089800 DD010-NEUTRALISE-KEYS.
089900*    SEE BUSINESS RULES, CANDIDATE-KEY NEUTRALISATION.
090000     IF       NOT (WS-CUR-COVERAGE-TYPE = GF-COV-CONTENTS
090100              AND (WS-BUILDING-CAT = "flat"
090200                   OR WS-BUILDING-CAT = "nonres"))
090300              MOVE -9999 TO WS-MATCH-FLOORS.
090400     IF       WS-CUR-COVERAGE-TYPE NOT = GF-COV-BI
090500              MOVE -9999 TO WS-MATCH-BIPOI-CAT.
090600     IF       WS-CUR-COVERAGE-TYPE = GF-COV-BI
090700              MOVE 0 TO WS-MATCH-STOREYS.
090800     IF       WS-BUILDING-CAT = "flat"
090900              AND WS-CUR-COVERAGE-TYPE = GF-COV-CONTENTS
091000              MOVE 0 TO WS-MATCH-STOREYS.
091100     IF       WS-CUR-COVERAGE-TYPE = GF-COV-BI
091200              AND WS-BUILDING-CAT = "nonres"
091300              MOVE 0 TO WS-MATCH-MCM-CODE.
091400     IF       WS-CUR-COVERAGE-TYPE = GF-COV-BI
091500              MOVE GF-PERIL-ALL-GROUP TO WS-MATCH-PERIL-GROUP     GF-014
091600     ELSE
091700              MOVE WS-CUR-PERIL-ID TO WS-MATCH-PERIL-GROUP.
091800*
091900 DD010-EXIT.
092000     EXIT.
092100*
092200 DD020-MATCH-VULNERABILITY.
092300     MOVE     "N" TO WS-VUL-FOUND-SW.
092400     PERFORM  WW060-SCAN-VULNERABILITY THRU WW060-EXIT
092500              VARYING VUL-TAB-IX FROM 1 BY 1
092600              UNTIL VUL-TAB-IX > VUL-TAB-COUNT OR WS-VUL-FOUND.
092700*
092800 DD020-EXIT.
092900     EXIT.
093000*
093100 DD040-CHECK-AT-RISK.
093200     MOVE     "N" TO WS-AT-RISK-SW.
093300     IF       WS-GRID-VALID
093400              PERFORM WW070-SCAN-WETAREA THRU WW070-EXIT
093500                      VARYING WET-TAB-IX FROM 1 BY 1
093600                      UNTIL WET-TAB-IX > WET-TAB-COUNT
093610                            OR WS-AT-RISK.
093700*
093800 DD040-EXIT.
093900     EXIT.
094000*
094100 DD050-ASSIGN-STATUS.
094200*    SEE BUSINESS RULES, STATUS ASSIGNMENT TABLE.
094300     IF       WS-VUL-FOUND AND WS-GRID-VALID AND WS-AT-RISK
094400              MOVE GF-ST-SUCCESS TO WS-STATUS
094500              MOVE SPACES TO WS-MESSAGE.
094600     IF       WS-VUL-FOUND AND WS-GRID-VALID AND NOT WS-AT-RISK
094700              MOVE GF-ST-NOTATRISK TO WS-STATUS
094800              MOVE GF001 TO WS-MESSAGE.
094900     IF       NOT WS-VUL-FOUND AND WS-GRID-VALID
095000              MOVE GF-ST-FAIL-V TO WS-STATUS
095100              MOVE GF002 TO WS-MESSAGE.
095200     IF       WS-VUL-FOUND AND NOT WS-GRID-VALID
095300              MOVE GF-ST-FAIL-AP TO WS-STATUS
095400              MOVE GF003 TO WS-MESSAGE.
095500     IF       NOT WS-VUL-FOUND AND NOT WS-GRID-VALID
095600              MOVE GF-ST-FAIL TO WS-STATUS
095700              MOVE GF004 TO WS-MESSAGE.
095800*
095900 DD050-EXIT.
096000     EXIT.
096100*
096200 DD060-RESOLVE-CATCHMENT.
096300     MOVE     "N" TO WS-CATCHMENT-FOUND-SW.
096400     MOVE     -1 TO WS-FOUND-CATCHMENT-ID.
096500     PERFORM  WW080-SCAN-CATCHMENT THRU WW080-EXIT
096600              VARYING CAT-TAB-IX FROM 1 BY 1
096700              UNTIL CAT-TAB-IX > CAT-TAB-COUNT
096710                    OR WS-CATCHMENT-FOUND.
096800     IF       WS-CATCHMENT-FOUND AND WS-FOUND-CATCHMENT-ID >= 1
096900              MOVE WS-FOUND-CATCHMENT-ID TO WS-CATCHMENT-ID
096950              PERFORM DD062-TALLY-CATCHMENT THRU DD062-EXIT        GF-025
097000              PERFORM DD061-BUILD-MODEL-DATA THRU DD061-EXIT
097100     ELSE
097200              MOVE GF-ST-FAIL TO WS-STATUS                        GF-018
097300              MOVE GF005 TO WS-MESSAGE
097400              MOVE -1 TO WS-CATCHMENT-ID.
097500*
097600 DD060-EXIT.
097700     EXIT.
097800*
097810 DD062-TALLY-CATCHMENT.
097820*    ADDS WS-CATCHMENT-ID TO THE DISTINCT-CATCHMENT TABLE THE
097830*    FIRST TIME IT IS SEEN THIS RUN - FEEDS THE EE900 CONTROL
097840*    TOTAL, TICKET GF-025.  NOT THE SAME TABLE AS GF010'S OWN
097850*    DISTINCT-CATCHMENT SCAN IN WSGFSSN.COB, THAT ONE DRIVES
097860*    THE MODEL-FILE FETCH LIST FOR A DIFFERENT BATCH.
097870     MOVE     "N" TO WS-CATCHMENT-TALLIED-SW.
097880     PERFORM  DD063-TEST-CATCHMENT-SEEN THRU DD063-EXIT
097890              VARYING WS-TALLY-SUB FROM 1 BY 1
097900              UNTIL WS-TALLY-SUB > WS-DISTINCT-CATCHMENTS
097910                    OR WS-CATCHMENT-TALLIED.
097920     IF       NOT WS-CATCHMENT-TALLIED
097930              ADD  1 TO WS-DISTINCT-CATCHMENTS
097940              MOVE WS-CATCHMENT-ID TO
097945                   WS-TALLY-CATCHMENT-ID(WS-DISTINCT-CATCHMENTS).
097960*
097970 DD062-EXIT.
097980     EXIT.
097990*
098000 DD063-TEST-CATCHMENT-SEEN.
098010     IF       WS-TALLY-CATCHMENT-ID(WS-TALLY-SUB)
098015              = WS-CATCHMENT-ID
098020              MOVE "Y" TO WS-CATCHMENT-TALLIED-SW.
098030*
098040 DD063-EXIT.
098050     EXIT.
098060*
098070 DD061-BUILD-MODEL-DATA.
098080*    COMPACT KEY=VALUE ENCODING - SEE BUSINESS RULES, CATCHMENT
098100*    RESOLUTION AND MODEL DATA.
098200     MOVE     WS-LAT-ID                  TO WED-LAT-ID.
098300     MOVE     WS-LON-ID                  TO WED-LON-ID.
098400     MOVE     WS-CATCHMENT-ID            TO WED-CATCHMENT-ID.
098500     MOVE     WS-VULNERABILITY-ID        TO WED-VULNERABILITY-ID.
098600     MOVE     LOC-USER-VULNERABILITY-ID  TO WED-USER-VUL-ID.
098700     MOVE     LOC-LOC-NUMBER             TO WED-LOC-NUMBER.
098800     MOVE     LOC-PORT-NUMBER            TO WED-PORT-NUMBER.
098900     MOVE     LOC-ACC-NUMBER             TO WED-ACC-NUMBER.
099000     MOVE     SPACES TO WS-MODEL-DATA.
099100     STRING   "lat_id="                DELIMITED BY SIZE
099200              WED-LAT-ID                DELIMITED BY SIZE
099300              ";lon_id="                DELIMITED BY SIZE
099400              WED-LON-ID                DELIMITED BY SIZE
099500              ";catchment_id="          DELIMITED BY SIZE
099600              WED-CATCHMENT-ID          DELIMITED BY SIZE
099700              ";vulnerability_id="      DELIMITED BY SIZE
099800              WED-VULNERABILITY-ID      DELIMITED BY SIZE
099900              ";user_vulnerability_id=" DELIMITED BY SIZE
100000              WED-USER-VUL-ID           DELIMITED BY SIZE
100100              ";peril_id="              DELIMITED BY SIZE
100200              WS-CUR-PERIL-ID           DELIMITED BY SIZE
100300              ";coverage="              DELIMITED BY SIZE
100400              WS-CUR-COVERAGE-NAME      DELIMITED BY SPACE
100500              ";coverage_type_id="      DELIMITED BY SIZE
100600              WS-CUR-COVERAGE-TYPE      DELIMITED BY SIZE
100700              ";loc_number="            DELIMITED BY SIZE
100800              WED-LOC-NUMBER            DELIMITED BY SIZE
100900              ";port_number="           DELIMITED BY SIZE
101000              WED-PORT-NUMBER           DELIMITED BY SIZE
101100              ";acc_number="            DELIMITED BY SIZE
101200              WED-ACC-NUMBER            DELIMITED BY SIZE
101300              INTO WS-MODEL-DATA.
101400*
101500 DD061-EXIT.
101600     EXIT.
101700*
101800 CC020-WRITE-CANDIDATE.
101900*----------------------
102000     ADD      1 TO WS-KEYS-EMITTED.
102100     IF       WS-STATUS = GF-ST-SUCCESS
102110              OR WS-STATUS = GF-ST-NOTATRISK
102200              MOVE LOC-ID               TO KEY-LOC-ID
102300              MOVE WS-CUR-PERIL-ID      TO KEY-PERIL-ID
102400              MOVE WS-CUR-COVERAGE-TYPE TO KEY-COVERAGE-TYPE
102500              MOVE WS-VULNERABILITY-ID  TO KEY-VULNERABILITY-ID
102600              MOVE WS-STATUS            TO KEY-STATUS
102700              MOVE WS-MESSAGE           TO KEY-MESSAGE
102800              MOVE WS-MODEL-DATA        TO KEY-MODEL-DATA
102900              MOVE WS-CATCHMENT-ID      TO KEY-CATCHMENT-ID
103000              MOVE WS-LAT-ID            TO KEY-LAT-ID
103100              MOVE WS-LON-ID            TO KEY-LON-ID
103200              MOVE -1                   TO KEY-AREA-PERIL-ID
103300              WRITE GF-KEYS-RECORD
103400              IF    WS-STATUS = GF-ST-SUCCESS
103500                    ADD 1 TO WS-CNT-SUCCESS
103600              ELSE
103700                    ADD 1 TO WS-CNT-NOTATRISK
103800              END-IF
103900     ELSE
104000              MOVE LOC-ID               TO ERR-LOC-ID
104100              MOVE WS-CUR-PERIL-ID      TO ERR-PERIL-ID
104200              MOVE WS-CUR-COVERAGE-TYPE TO ERR-COVERAGE-TYPE
104300              MOVE WS-MESSAGE           TO ERR-MESSAGE
104400              WRITE GF-ERRORS-RECORD
104500              IF    WS-STATUS = GF-ST-FAIL-V
104600                    ADD 1 TO WS-CNT-FAIL-V
104700              ELSE
104800              IF    WS-STATUS = GF-ST-FAIL-AP
104900                    ADD 1 TO WS-CNT-FAIL-AP
105000              ELSE
105100                    ADD 1 TO WS-CNT-FAIL
105200              END-IF END-IF
105300     END-IF.
105400*
105500 CC020-EXIT.
105600     EXIT.
105700*
105800****************************************************************
105900*   EE9NN - END OF JOB REPORTING                                *
106000****************************************************************
106100*
106200 EE900-DISPLAY-TOTALS.
106300*    PLAIN DISPLAY CONTROL SUMMARY - NO COLUMNAR REPORT EXISTS
106400*    FOR THIS BATCH, SEE REPORTS.
106500     DISPLAY  "GF000 KEYS-LOOKUP CONTROL TOTALS".
106600     DISPLAY  "  LOCATIONS READ ....... " WS-RECS-READ.
106700     DISPLAY  "  CANDIDATE KEYS ....... " WS-KEYS-EMITTED.
106800     DISPLAY  "  SUCCESS .............. " WS-CNT-SUCCESS.
106900     DISPLAY  "  NOTATRISK ............ " WS-CNT-NOTATRISK.
107000     DISPLAY  "  FAIL_V ............... " WS-CNT-FAIL-V.
107100     DISPLAY  "  FAIL_AP .............. " WS-CNT-FAIL-AP.
107200     DISPLAY  "  FAIL ................. " WS-CNT-FAIL.
107220     DISPLAY  "  DISTINCT CATCHMENTS .. " WS-DISTINCT-CATCHMENTS.
107300*
107400 ZZ900-ABORT-RUN.
107500     DISPLAY  "GF000 ABEND - duplicate user-supplied static file(s
107510-             ")".
107600     DISPLAY  "             present, run terminated.".
107700     PERFORM   AA040-CLOSE-FILES.
107800     STOP      RUN.
107900*
108000 ZZ900-EXIT.
108100     EXIT.
108200*
