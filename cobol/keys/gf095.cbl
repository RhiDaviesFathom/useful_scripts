000100*****************************************************************
000200*                                                                *
000300*            GRID ID CALCULATION ROUTINE                        *
000400*                    FLOOR(COORD X 3600)                        *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100      PROGRAM-ID.         GF095.
001200***
001300*    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*                        FOR APPLEWOOD COMPUTERS.
001500***
001600*    INSTALLATION.       APPLEWOOD COMPUTERS.
001700***
001800*    DATE-WRITTEN.       11/04/1987.
001900***
002000*    DATE-COMPILED.
002100***
002200*    SECURITY.           COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002300*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002400*                        SEE THE FILE COPYING FOR DETAILS.
002500***
002600*    REMARKS.            GENERAL PURPOSE GRID-SQUARE LOCATOR, ORIGINALLY
002700*                        WRITTEN FOR THE RATING GRID-REFERENCE TABLES AND
002800*                        BORROWED ONTO THE GLOBAL FLOOD KEYS SUITE FOR
002900*                        ITS IDENTICAL NEED: TURN A SIGNED COORDINATE
003000*                        (DEGREES, DECIMAL) INTO A WHOLE GRID CELL NUMBER
003100*                        - MATHEMATICAL FLOOR OF COORD X CELLS-PER-DEGREE,
003200*                        NOT TRUNCATION (-0.5 MUST GIVE -1, NOT 0).
003300*                        CALLED ONCE FOR LATITUDE AND ONCE FOR LONGITUDE
003400*                        BY GF000'S BB085-COMPUTE-GRID-IDS.
003500***
003600*    VERSION.            SEE PROG-NAME IN WS.
003700***
003800* CHANGES:
003900* 11/04/87 VBC - 1.00 CREATED FOR THE RATING GRID-REFERENCE SUB-SYSTEM,
004000*                     3600THS OF A DEGREE (NATIONAL GRID TENTHS).
004100* 02/09/88 VBC - 1.01 CORRECTED TRUNCATION OF NEGATIVE EASTINGS - WAS
004200*                     ROUNDING TOWARD ZERO, SHOULD FLOOR.
004300* 14/03/91 VBC - 1.02 COMP-3 WIDENED, LARGEST GRID REF OVERFLOWED ON THE
004400*                     SCOTTISH EXTRACT.
004500* 23/07/94 VBC - 1.03 DEBUG DISPLAY ADDED BEHIND UPSI-0, REQUESTED BY
004600*                     SUPPORT DESK FOR THE GRID-REF QUERIES.
004700* 19/08/98 VBC - 1.04 YEAR 2000 - NO DATE FIELDS IN THIS ROUTINE, NO
004800*                     CHANGE NEEDED, LOGGED FOR THE Y2K AUDIT TRAIL.
004900* 30/11/99 VBC - 1.04 Y2K SIGN-OFF, RE-TESTED, NO FINDINGS.
005000* 29/01/09 VBC - 1.05 MIGRATION TO OPEN COBOL/GNUCOBOL.
005100* 16/04/24         COPYRIGHT NOTICE UPDATED, SUPERSEDES ALL PRIOR.
005200* 19/09/25 VBC - 2.00 LIFTED OUT FOR THE GLOBAL FLOOD KEYS SUITE - NOW
005300*                     CALLED FOR LAT/LON IN DECIMAL DEGREES X 3600
005400*                     RATHER THAN NATIONAL GRID EASTINGS/NORTHINGS, THE
005500*                     FLOOR ARITHMETIC IS IDENTICAL.
005600* 29/11/25 VBC - 2.01 CONFIRMED FLOOR STILL CORRECT FOR THE NEW COORD
005700*                     RANGE - GF-009 RAISED IN TESTING, NO FAULT FOUND.
005800***
005900**************************************************************************
006000*
006100* COPYRIGHT NOTICE.
006200* ****************
006300*
006400* THIS PROGRAM IS PART OF THE GLOBAL FLOOD KEYS SUITE AND IS
006500* COPYRIGHT (C) VINCENT B COEN, 2025-2026 AND LATER.
006600*
006700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
006800* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
006900* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007000*
007100**************************************************************************
007200*
007300 ENVIRONMENT             DIVISION.
007400*===============================
007500*
007600 COPY "envdiv.cob".
007700*
007800 DATA                     DIVISION.
007900*===============================
008000*
008100 WORKING-STORAGE         SECTION.
008200*-------------------------------
008300 77  PROG-NAME               PIC X(15) VALUE "GF095   (2.01)".
008400*
008500 01  WS-RAW-PRODUCT           PIC S9(9)V9(6)  COMP-3  VALUE ZERO. GF-013
008550*    DEBUG/TRACE VIEW, WHOLE PACKED DIGIT STRING
008600 01  WS-RAW-PRODUCT-FLAT  REDEFINES
008700     WS-RAW-PRODUCT           PIC S9(15)      COMP-3.
008900 01  WS-TRUNCATED             PIC S9(9)       COMP-3  VALUE ZERO.
008950*    SAME VALUE, NAMED FOR THE CHK-CAT STYLE TRACE DISPLAY
009000 01  WS-TRUNCATED-DIGITS  REDEFINES
009100     WS-TRUNCATED             PIC S9(9)       COMP-3.
009300 01  WS-FRACTION-PRESENT      PIC X                   VALUE "N".
009400     88  WS-HAS-FRACTION                      VALUE "Y".
009500*
009600 LINKAGE                 SECTION.
009700*-------------------------------
009800 01  LK-COORDINATE            PIC S9(3)V9(6)
009900                                SIGN LEADING SEPARATE.
010000 01  LK-COORDINATE-PARTS  REDEFINES
010100     LK-COORDINATE.
010200     03  LK-COORD-SIGN        PIC X.
010300     03  LK-COORD-DEGREES     PIC 9(3).
010400     03  LK-COORD-DECIMAL     PIC 9(6).
010500 01  LK-GRID-ID               PIC S9(7)       COMP.
010600*
010700 PROCEDURE DIVISION USING LK-COORDINATE
010800                          LK-GRID-ID.
010900*=================================
011000*
011100 AA000-MAIN.
011200**********
011300     COMPUTE  WS-RAW-PRODUCT = LK-COORDINATE * 3600.
011400     MOVE     WS-RAW-PRODUCT TO WS-TRUNCATED.
011500     MOVE     "N"            TO WS-FRACTION-PRESENT.
011600     IF       WS-TRUNCATED NOT = WS-RAW-PRODUCT
011700              MOVE "Y" TO WS-FRACTION-PRESENT.
011800     IF       WS-RAW-PRODUCT < ZERO AND WS-HAS-FRACTION
011900              SUBTRACT 1 FROM WS-TRUNCATED.
012000     MOVE     WS-TRUNCATED TO LK-GRID-ID.
012100     IF       GF-TEST-ON
012200              DISPLAY "GF095 coord=" LK-COORDINATE
012300                       " grid-id=" WS-TRUNCATED-DIGITS.
012400     GOBACK.
012500*
012600 AA000-EXIT.
012700     EXIT.
012800*
